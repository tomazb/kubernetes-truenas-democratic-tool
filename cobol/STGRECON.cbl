000100 IDENTIFICATION DIVISION.                                         ST00010
000200******************************************************************ST00020
000300 PROGRAM-ID.  STGRECON.                                           ST00030
000400 AUTHOR. RON P. KLEIN.                                            ST00040
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                          ST00050
000600 DATE-WRITTEN. 03/07/91.                                          ST00060
000700 DATE-COMPILED. 03/07/91.                                         ST00070
000800 SECURITY. NON-CONFIDENTIAL.                                      ST00080
000900******************************************************************ST00090
001000*REMARKS.                                                         ST00100
001100*                                                                 ST00110
001200*          THIS PROGRAM RUNS NIGHTLY AGAINST THE EXTRACTS TAKEN   ST00120
001300*          OFF THE CONTAINER-PLATFORM ORCHESTRATOR (PV/PVC/SNAP   ST00130
001400*          AND DRIVER-POD FILES) AND OFF THE NETWORK STORAGE      ST00140
001500*          APPLIANCE (POOL/BACKING-VOLUME/SNAPSHOT FILES).        ST00150
001600*                                                                 ST00160
001700*          IT CROSS-MATCHES THE TWO SIDES TO FIND ORPHANED        ST00170
001800*          VOLUMES, CLAIMS AND SNAPSHOTS, CHECKS POOL CAPACITY    ST00180
001900*          AND DRIVER-POD HEALTH AGAINST THE SHOP'S THRESHOLDS,   ST00190
002000*          SCORES SNAPSHOT AGE/SIZE, AND WRITES THE RECON/HEALTH  ST00200
002100*          SUMMARY REPORT PLUS AN ALERT FILE, WITH CONTROL TOTALS ST00210
002200*          FOR EVERY CATEGORY BELOW.                              ST00220
002300*                                                                 ST00230
002400*          INPUT FILES            -   PVFILE, PVCFILE, KSNAPFIL,  ST00240
002500*                                      TSNAPFIL, POOLFILE,        ST00250
002600*                                      TVOLFILE, PODFILE, PARMFILEST00260
002700*                                                                 ST00270
002800*          OUTPUT FILES PRODUCED  -   RPTFILE, ORPHFILE, ALRTFILE ST00280
002900*                                                                 ST00290
003000*          DUMP FILE              -   SYSOUT                      ST00300
003100*                                                                 ST00310
003200******************************************************************ST00320
003300*    CHANGE LOG                                                   ST00330
003400*    ----------                                                   ST00340
003500*    030791 RPK  ORIGINAL - THIS JOB STARTED LIFE AS A SIMPLE     ST00350
003600*                NIGHTLY SAN-CAPACITY/BACKUP-VOLUME RECON AGAINST ST00360
003700*                THE TAPE LIBRARY, TICKET STOR-0001               ST00370
003800*    091293 RPK  ADDED POOL FRAGMENTATION BAND, TICKET STOR-0014  ST00380
003900*    051595 JS   REVIEWED WITH RPK - NO CHANGE, SIGNED OFF        ST00390
004000*    042297 RPK  DROPPED THE OLD TAPE-LIBRARY RECON STEP - SITE   ST00400
004100*                MOVED BACKUPS OFF TAPE, TICKET STOR-0033         ST00410
004200*    Y2K    PARM-RUN-DATE AND ALL DATE FIELDS BELOW ARE FULL      ST00420
004300*           9(8) CCYYMMDD - NO 2-DIGIT YEAR WINDOWING ANYWHERE    ST00430
004400*           IN THIS PROGRAM OR IN DTEAGE/PCTCALC/SNAPMTCH         ST00440
004500*    020199 RPK  CONFIRMED ABOVE DURING SHOP-WIDE Y2K SWEEP,      ST00450
004600*                TICKET STOR-0040                                 ST00460
004700*    112203 RPK  REBUILT THE JOB FOR THE NEW ORCHESTRATOR/        ST00470
004800*                APPLIANCE EXTRACTS - PV/PVC/KSNAP/TSNAP/POOL/    ST00480
004900*                TVOL/POD/PARM - TICKET STOR-0091.  OLD SAN/TAPE  ST00490
005000*                LAYOUTS ARE GONE, REPLACED BY THE RECORDS IN     ST00500
005100*                PVREC/PVCREC/KSNREC/TSNREC/POOLREC/TVOLREC/      ST00510
005200*                PODREC/PARMREC                                   ST00520
005300*    120403 RPK  ADDED UNIT 2 CROSS-SYSTEM SNAPSHOT RECON         ST00530
005400*                (DIRECTIONS A/A2/B/B2), CALLS SNAPMTCH           ST00540
005500*    121503 RPK  ADDED UNIT 6 SNAPSHOT USAGE ANALYSIS AND         ST00550
005600*                UNIT 8 EFFICIENCY ANALYSIS, CALLS PCTCALC        ST00560
005700*    011504 RPK  ADDED UNIT 7 ALERT FILE, TICKET STOR-0104        ST00570
005800*    022204 JS   REVIEWED WITH RPK - NO CHANGE, SIGNED OFF        ST00580
005900*    091504 RPK  COMMENT ONLY - CONFIRMED PARM VALIDATION (UNIT 9)ST00590
006000*                RUNS BEFORE ANY FILE IS OPENED - DO NOT MOVE IT  ST00600
006100*    030207 RPK  ADDED PARM-SNAPSIZE-WARN-GB ALERT RULE           ST00610
006200*    011008 RPK  PVFILE NOW SORTED IN-STREAM (SORT VERB) TO BUILD ST00620
006300*                THE PV-NAME TABLE FOR UNIT 3 - NO MORE SECOND    ST00630
006400*                PASS OF PVFILE, TICKET STOR-0118                 ST00640
006450*    080926 RPK  334-EDIT-KSNAP WAS ONLY BUMPING                  ST00645
006460*                ORPH-K8S-SNAP-COUNT OFF DIRECTION A - A SNAPSHOT ST00646
006470*                THAT MISSED DIRECTION A BUT HIT THE A2 STALE     ST00647
006480*                TEST NEVER GOT COUNTED AT ALL, SHORTED THE UNIT  ST00648
006490*                7 ALERT THRESHOLD.  ADDED K8S-ORPH-COUNTED-SW SO ST00649
006495*                EITHER DIRECTION CAN BUMP THE TOTAL BUT NOT BOTH,ST00649A
006496*                TICKET STOR-0127                                 ST00649B
006500******************************************************************ST00650
006600                                                                  ST00660
006700 ENVIRONMENT DIVISION.                                            ST00670
006800 CONFIGURATION SECTION.                                           ST00680
006900 SOURCE-COMPUTER. IBM-390.                                        ST00690
007000 OBJECT-COMPUTER. IBM-390.                                        ST00700
007100 SPECIAL-NAMES.                                                   ST00710
007200     C01 IS TOP-OF-FORM.                                          ST00720
007300                                                                  ST00730
007400 INPUT-OUTPUT SECTION.                                            ST00740
007500 FILE-CONTROL.                                                    ST00750
007600     SELECT SYSOUT                                                ST00760
007700     ASSIGN TO UT-S-SYSOUT                                        ST00770
007800       ORGANIZATION IS SEQUENTIAL.                                ST00780
007900                                                                  ST00790
008000     SELECT PARMFILE                                              ST00800
008100     ASSIGN TO UT-S-PARMFILE                                      ST00810
008200       ACCESS MODE IS SEQUENTIAL                                  ST00820
008300       FILE STATUS IS OFCODE.                                     ST00830
008400                                                                  ST00840
008500     SELECT PVFILE                                                ST00850
008600     ASSIGN TO UT-S-PVFILE                                        ST00860
008700       ACCESS MODE IS SEQUENTIAL                                  ST00870
008800       FILE STATUS IS OFCODE.                                     ST00880
008900                                                                  ST00890
009000     SELECT PV-SORT-FILE                                          ST00900
009100     ASSIGN TO PVSRT01.                                           ST00910
009200                                                                  ST00920
009300     SELECT PVCFILE                                               ST00930
009400     ASSIGN TO UT-S-PVCFILE                                       ST00940
009500       ACCESS MODE IS SEQUENTIAL                                  ST00950
009600       FILE STATUS IS OFCODE.                                     ST00960
009700                                                                  ST00970
009800     SELECT KSNAPFIL                                              ST00980
009900     ASSIGN TO UT-S-KSNAPFIL                                      ST00990
010000       ACCESS MODE IS SEQUENTIAL                                  ST01000
010100       FILE STATUS IS OFCODE.                                     ST01010
010200                                                                  ST01020
010300     SELECT TSNAPFIL                                              ST01030
010400     ASSIGN TO UT-S-TSNAPFIL                                      ST01040
010500       ACCESS MODE IS SEQUENTIAL                                  ST01050
010600       FILE STATUS IS OFCODE.                                     ST01060
010700                                                                  ST01070
010800     SELECT POOLFILE                                              ST01080
010900     ASSIGN TO UT-S-POOLFILE                                      ST01090
011000       ACCESS MODE IS SEQUENTIAL                                  ST01100
011100       FILE STATUS IS OFCODE.                                     ST01110
011200                                                                  ST01120
011300     SELECT TVOLFILE                                              ST01130
011400     ASSIGN TO UT-S-TVOLFILE                                      ST01140
011500       ACCESS MODE IS SEQUENTIAL                                  ST01150
011600       FILE STATUS IS OFCODE.                                     ST01160
011700                                                                  ST01170
011800     SELECT PODFILE                                               ST01180
011900     ASSIGN TO UT-S-PODFILE                                       ST01190
012000       ACCESS MODE IS SEQUENTIAL                                  ST01200
012100       FILE STATUS IS OFCODE.                                     ST01210
012200                                                                  ST01220
012300     SELECT RPTFILE                                               ST01230
012400     ASSIGN TO UT-S-RPTFILE                                       ST01240
012500       ACCESS MODE IS SEQUENTIAL                                  ST01250
012600       FILE STATUS IS OFCODE.                                     ST01260
012700                                                                  ST01270
012800     SELECT ORPHFILE                                              ST01280
012900     ASSIGN TO UT-S-ORPHFILE                                      ST01290
013000       ACCESS MODE IS SEQUENTIAL                                  ST01300
013100       FILE STATUS IS OFCODE.                                     ST01310
013200                                                                  ST01320
013300     SELECT ALRTFILE                                              ST01330
013400     ASSIGN TO UT-S-ALRTFILE                                      ST01340
013500       ACCESS MODE IS SEQUENTIAL                                  ST01350
013600       FILE STATUS IS OFCODE.                                     ST01360
013700                                                                  ST01370
013800 DATA DIVISION.                                                   ST01380
013900 FILE SECTION.                                                    ST01390
014000 FD  SYSOUT                                                       ST01400
014100     RECORDING MODE IS F                                          ST01410
014200     LABEL RECORDS ARE STANDARD                                   ST01420
014300     RECORD CONTAINS 130 CHARACTERS                               ST01430
014400     BLOCK CONTAINS 0 RECORDS                                     ST01440
014500     DATA RECORD IS SYSOUT-REC.                                   ST01450
014600 01  SYSOUT-REC  PIC X(130).                                      ST01460
014700                                                                  ST01470
014800*****  SINGLE-RECORD CONTROL-PARAMETER FILE - SEE PARMREC.CPY     ST01480
014900 FD  PARMFILE                                                     ST01490
015000     RECORDING MODE IS F                                          ST01500
015100     LABEL RECORDS ARE STANDARD                                   ST01510
015200     RECORD CONTAINS 35 CHARACTERS                                ST01520
015300     BLOCK CONTAINS 0 RECORDS                                     ST01530
015400     DATA RECORD IS PARMFILE-REC.                                 ST01540
015500 01  PARMFILE-REC  PIC X(35).                                     ST01550
015600                                                                  ST01560
015700*****  ORCHESTRATOR PERSISTENT VOLUME EXTRACT - SEE PVREC.CPY     ST01570
015800 FD  PVFILE                                                       ST01580
015900     RECORDING MODE IS F                                          ST01590
016000     LABEL RECORDS ARE STANDARD                                   ST01600
016100     RECORD CONTAINS 171 CHARACTERS                               ST01610
016200     BLOCK CONTAINS 0 RECORDS                                     ST01620
016300     DATA RECORD IS PVFILE-REC.                                   ST01630
016400 01  PVFILE-REC  PIC X(171).                                      ST01640
016500                                                                  ST01650
016600 SD  PV-SORT-FILE                                                 ST01660
016700     DATA RECORD IS PV-SORT-REC.                                  ST01670
016800 01  PV-SORT-REC.                                                 ST01680
016900     05  PVSRT-NAME              PIC X(30).                       ST01690
017000     05  FILLER                  PIC X(5).                        ST01700
017100                                                                  ST01710
017200*****  ORCHESTRATOR VOLUME CLAIM EXTRACT - SEE PVCREC.CPY         ST01720
017300 FD  PVCFILE                                                      ST01730
017400     RECORDING MODE IS F                                          ST01740
017500     LABEL RECORDS ARE STANDARD                                   ST01750
017600     RECORD CONTAINS 137 CHARACTERS                               ST01760
017700     BLOCK CONTAINS 0 RECORDS                                     ST01770
017800     DATA RECORD IS PVCFILE-REC.                                  ST01780
017900 01  PVCFILE-REC  PIC X(137).                                     ST01790
018000                                                                  ST01800
018100*****  ORCHESTRATOR VOLUME SNAPSHOT EXTRACT - SEE KSNREC.CPY      ST01810
018200 FD  KSNAPFIL                                                     ST01820
018300     RECORDING MODE IS F                                          ST01830
018400     LABEL RECORDS ARE STANDARD                                   ST01840
018500     RECORD CONTAINS 115 CHARACTERS                               ST01850
018600     BLOCK CONTAINS 0 RECORDS                                     ST01860
018700     DATA RECORD IS KSNAPFIL-REC.                                 ST01870
018800 01  KSNAPFIL-REC  PIC X(115).                                    ST01880
018900                                                                  ST01890
019000*****  APPLIANCE FILESYSTEM SNAPSHOT EXTRACT - SEE TSNREC.CPY     ST01900
019100*****  ARRIVES PRE-SORTED BY FULL NAME - DO NOT SORT AGAIN        ST01910
019200 FD  TSNAPFIL                                                     ST01920
019300     RECORDING MODE IS F                                          ST01930
019400     LABEL RECORDS ARE STANDARD                                   ST01940
019500     RECORD CONTAINS 212 CHARACTERS                               ST01950
019600     BLOCK CONTAINS 0 RECORDS                                     ST01960
019700     DATA RECORD IS TSNAPFIL-REC.                                 ST01970
019800 01  TSNAPFIL-REC  PIC X(212).                                    ST01980
019900                                                                  ST01990
020000*****  APPLIANCE STORAGE POOL EXTRACT - SEE POOLREC.CPY           ST02000
020100 FD  POOLFILE                                                     ST02010
020200     RECORDING MODE IS F                                          ST02020
020300     LABEL RECORDS ARE STANDARD                                   ST02030
020400     RECORD CONTAINS 73 CHARACTERS                                ST02040
020500     BLOCK CONTAINS 0 RECORDS                                     ST02050
020600     DATA RECORD IS POOLFILE-REC.                                 ST02060
020700 01  POOLFILE-REC  PIC X(73).                                     ST02070
020800                                                                  ST02080
020900*****  APPLIANCE BACKING VOLUME/SHARE EXTRACT - SEE TVOLREC.CPY   ST02090
021000 FD  TVOLFILE                                                     ST02100
021100     RECORDING MODE IS F                                          ST02110
021200     LABEL RECORDS ARE STANDARD                                   ST02120
021300     RECORD CONTAINS 108 CHARACTERS                               ST02130
021400     BLOCK CONTAINS 0 RECORDS                                     ST02140
021500     DATA RECORD IS TVOLFILE-REC.                                 ST02150
021600 01  TVOLFILE-REC  PIC X(108).                                    ST02160
021700                                                                  ST02170
021800*****  STORAGE-DRIVER POD STATUS EXTRACT - SEE PODREC.CPY         ST02180
021900 FD  PODFILE                                                      ST02190
022000     RECORDING MODE IS F                                          ST02200
022100     LABEL RECORDS ARE STANDARD                                   ST02210
022200     RECORD CONTAINS 75 CHARACTERS                                ST02220
022300     BLOCK CONTAINS 0 RECORDS                                     ST02230
022400     DATA RECORD IS PODFILE-REC.                                  ST02240
022500 01  PODFILE-REC  PIC X(75).                                      ST02250
022600                                                                  ST02260
022700*****  RECONCILIATION/HEALTH SUMMARY REPORT - SEE RPTLINES.CPY    ST02270
022800 FD  RPTFILE                                                      ST02280
022900     RECORDING MODE IS F                                          ST02290
023000     LABEL RECORDS ARE STANDARD                                   ST02300
023100     RECORD CONTAINS 132 CHARACTERS                               ST02310
023200     BLOCK CONTAINS 0 RECORDS                                     ST02320
023300     DATA RECORD IS RPT-REC.                                      ST02330
023400 01  RPT-REC  PIC X(132).                                         ST02340
023500                                                                  ST02350
023600*****  ORPHAN DETAIL/TRAILER REPORT - SEE ORPHLINE.CPY            ST02360
023700 FD  ORPHFILE                                                     ST02370
023800     RECORDING MODE IS F                                          ST02380
023900     LABEL RECORDS ARE STANDARD                                   ST02390
024000     RECORD CONTAINS 132 CHARACTERS                               ST02400
024100     BLOCK CONTAINS 0 RECORDS                                     ST02410
024200     DATA RECORD IS ORPH-REC.                                     ST02420
024300 01  ORPH-REC  PIC X(132).                                        ST02430
024400                                                                  ST02440
024500*****  ALERT FILE - SEE ALRTREC.CPY                               ST02450
024600 FD  ALRTFILE                                                     ST02460
024700     RECORDING MODE IS F                                          ST02470
024800     LABEL RECORDS ARE STANDARD                                   ST02480
024900     RECORD CONTAINS 132 CHARACTERS                               ST02490
025000     BLOCK CONTAINS 0 RECORDS                                     ST02500
025100     DATA RECORD IS ALRT-REC.                                     ST02510
025200 01  ALRT-REC  PIC X(132).                                        ST02520
025300                                                                  ST02530
025400** QSAM FILE                                                      ST02540
025500 WORKING-STORAGE SECTION.                                         ST02550
025600                                                                  ST02560
025700 01  FILE-STATUS-CODES.                                           ST02570
025800     05  OFCODE                  PIC X(2).                        ST02580
025900         88 CODE-WRITE    VALUE SPACES.                           ST02590
026000                                                                  ST02600
026100 COPY PARMREC.                                                    ST02610
026200 COPY PVREC.                                                      ST02620
026300 COPY PVCREC.                                                     ST02630
026400 COPY KSNREC.                                                     ST02640
026500 COPY TSNREC.                                                     ST02650
026600 COPY POOLREC.                                                    ST02660
026700 COPY TVOLREC.                                                    ST02670
026800 COPY PODREC.                                                     ST02680
026900 COPY ORPHLINE.                                                   ST02690
027000 COPY ALRTREC.                                                    ST02700
027100 COPY RPTLINES.                                                   ST02710
027200 COPY ABENDREC.                                                   ST02720
027300                                                                  ST02730
027400*****  IN-MEMORY PV-NAME TABLE, BUILT BY THE SORT BELOW AND       ST02740
027500*****  BINARY-SEARCHED BY UNIT 3'S APPLIANCE-VOLUME ORPHAN EDIT   ST02750
027600 01  PVNAME-TABLE-CONTROL.                                        ST02760
027700     05  PVNAME-TABLE-COUNT      PIC 9(5) COMP.                   ST02770
027800     05  PVNAME-TABLE-MAX        PIC 9(5) COMP VALUE 20000.       ST02780
027900     05  FILLER                  PIC X(4).                        ST02790
028000 01  PVNAME-TABLE.                                                ST02800
028100     05  PVNAME-T-ENTRY OCCURS 1 TO 20000 TIMES                   ST02810
028200             DEPENDING ON PVNAME-TABLE-COUNT                      ST02820
028300             ASCENDING KEY IS PVNAME-T-NAME                       ST02830
028400             INDEXED BY PVNAME-T-IDX.                             ST02840
028500         10  PVNAME-T-NAME        PIC X(30).                      ST02850
028600         10  FILLER               PIC X(5).                       ST02860
028700                                                                  ST02870
028800 01  W-RUN-DATE-WORK             PIC 9(8).                        ST02880
028900 01  W-RUN-DATE-BRK REDEFINES W-RUN-DATE-WORK.                    ST02890
029000     05  W-RUN-CCYY              PIC 9(4).                        ST02900
029100     05  W-RUN-MM                PIC 9(2).                        ST02910
029200     05  W-RUN-DD                PIC 9(2).                        ST02920
029300                                                                  ST02930
029400 01  W-RUN-DATE-DISPLAY.                                          ST02940
029500     05  W-RUND-CCYY             PIC 9(4).                        ST02950
029600     05  FILLER                  PIC X(1) VALUE "-".              ST02960
029700     05  W-RUND-MM                PIC 9(2).                       ST02970
029800     05  FILLER                  PIC X(1) VALUE "-".              ST02980
029900     05  W-RUND-DD                PIC 9(2).                       ST02990
030000                                                                  ST03000
030100*****  OLD DEC-TO-DISPLAY PEEK HABIT - LETS A DUMP SHOW THE       ST03010
030200*****  GRAND-TOTAL ACCUMULATORS WITHOUT UNLOADING THE COMP-3      ST03020
030300 01  W-TOTAL-PV-CAP-KB           PIC S9(15) COMP-3.               ST03030
030400 01  W-TOTAL-PV-CAP-DISPLAY REDEFINES W-TOTAL-PV-CAP-KB           ST03040
030500                                 PIC S9(15).                      ST03050
030600 01  W-TOTAL-POOL-USED-KB        PIC S9(15) COMP-3.               ST03060
030700 01  W-TOTAL-POOL-USED-DISPLAY REDEFINES W-TOTAL-POOL-USED-KB     ST03070
030800                                 PIC S9(15).                      ST03080
030900 01  W-TOTAL-SNAP-USED-KB        PIC S9(15) COMP-3.               ST03090
031000 01  W-TOTAL-SNAP-USED-DISPLAY REDEFINES W-TOTAL-SNAP-USED-KB     ST03100
031100                                 PIC S9(15).                      ST03110
031200                                                                  ST03120
031300 01  W-TOTAL-POOL-TOTAL-KB       PIC S9(15) COMP-3.               ST03130
031400 01  W-TOTAL-POOL-FREE-KB        PIC S9(15) COMP-3.               ST03140
031500 01  W-SNAP-SIZE-GB              PIC S9(7)V9 COMP-3.              ST03150
031600 01  W-SNAP-OLDEST-DATE          PIC 9(8).                        ST03160
031700 01  W-SNAP-NEWEST-DATE          PIC 9(8).                        ST03170
031800 01  W-SNAP-AVG-AGE              PIC S9(5)V9 COMP-3.              ST03180
031900 01  W-SNAP-AGE-DAY-SUM          PIC S9(9) COMP-3.                ST03190
032000 01  W-THIN-RATIO                PIC S9(5)V99 COMP-3.             ST03200
032100 01  W-SNAP-OVERHEAD-PCT         PIC S9(5)V99 COMP-3.             ST03210
032200 01  W-UTIL-PCT                  PIC S9(5)V99 COMP-3.             ST03220
032300 01  W-UTIL-BAND                 PIC X(8).                        ST03230
032400 01  W-PEND-AGE-MINS             PIC S9(9) COMP-3.                ST03240
032500 01  W-NFS-MARKER-IDX            PIC 9(4) COMP.                   ST03250
032600 01  W-NFS-NAME                  PIC X(30).                       ST03260
032700 01  W-TVOL-NFS-WORK             PIC X(60).                       ST03270
032800 01  W-TVOL-NFS-BRK REDEFINES W-TVOL-NFS-WORK.                    ST03280
032900     05  W-TVOL-NFS-HEAD         PIC X(30).                       ST03290
033000     05  W-TVOL-NFS-TAIL         PIC X(30).                       ST03300
033100 01  W-RRL-COUNT-DISP            PIC ZZZZ9.                       ST03310
033200                                                                  ST03320
033300 01  FOUND-SW                    PIC X(1).                        ST03330
033400     88  NAME-FOUND                  VALUE "Y".                   ST03340
033500     88  NAME-NOT-FOUND               VALUE "N".                  ST03350
033600                                                                  ST03360
033700 01  COUNTERS-IDXS-AND-ACCUMULATORS.                              ST03370
033800     05  PV-READ-COUNT           PIC 9(7) COMP.                   ST03380
033900     05  ORPHANED-PV-COUNT       PIC 9(7) COMP.                   ST03390
034000     05  PVC-READ-COUNT          PIC 9(7) COMP.                   ST03400
034100     05  ORPHANED-PVC-COUNT      PIC 9(7) COMP.                   ST03410
034200     05  KSNAP-READ-COUNT        PIC 9(7) COMP.                   ST03420
034300     05  KSNAP-READY-COUNT       PIC 9(7) COMP.                   ST03430
034400     05  KSNAP-PENDING-COUNT     PIC 9(7) COMP.                   ST03440
034500     05  KSNAP-STALE-COUNT       PIC 9(7) COMP.                   ST03450
034600     05  ORPH-K8S-SNAP-COUNT     PIC 9(7) COMP.                   ST03460
034700     05  ORPH-TN-SNAP-COUNT      PIC 9(7) COMP.                   ST03470
034800     05  TVOL-READ-COUNT         PIC 9(7) COMP.                   ST03480
034900     05  ORPHANED-TVOL-COUNT     PIC 9(7) COMP.                   ST03490
035000     05  POOL-READ-COUNT         PIC 9(7) COMP.                   ST03500
035100     05  POD-READ-COUNT          PIC 9(7) COMP.                   ST03510
035200     05  POD-RUNNING-COUNT       PIC 9(7) COMP.                   ST03520
035300     05  POD-READY-COUNT         PIC 9(7) COMP.                   ST03530
035400     05  ALERT-COUNT             PIC 9(7) COMP.                   ST03540
035500     05  SNAP-LARGE-COUNT        PIC 9(7) COMP.                   ST03550
035600     05  SNAP-24H-COUNT          PIC 9(7) COMP.                   ST03560
035700     05  SNAP-WEEK-COUNT         PIC 9(7) COMP.                   ST03570
035800     05  SNAP-MONTH-COUNT        PIC 9(7) COMP.                   ST03580
035900     05  SNAP-OLDER-COUNT        PIC 9(7) COMP.                   ST03590
036000     05  FILLER                  PIC X(4).                        ST03600
036100                                                                  ST03610
036200 01  MISC-WS-FLDS.                                                ST03620
036300     05  RETURN-CD               PIC 9(4) COMP VALUE 0.           ST03630
036400     05  FILLER                  PIC X(4).                        ST03640
036500 77  ZERO-VAL                    PIC 9(1) VALUE 0.                ST03650
036600 77  ONE-VAL                     PIC 9(1) VALUE 1.                ST03660
036700                                                                  ST03670
036800 01  FLAGS-AND-SWITCHES.                                          ST03680
036900     05  PV-EOF-SW               PIC X(1) VALUE "N".              ST03690
037000         88  PV-EOF                  VALUE "Y".                   ST03700
037100     05  PVSORT-EOF-SW           PIC X(1) VALUE "N".              ST03710
037200         88  PVSORT-EOF               VALUE "Y".                  ST03720
037300     05  PVC-EOF-SW              PIC X(1) VALUE "N".              ST03730
037400         88  PVC-EOF                  VALUE "Y".                  ST03740
037500     05  KSNAP-EOF-SW            PIC X(1) VALUE "N".              ST03750
037600         88  KSNAP-EOF                VALUE "Y".                  ST03760
037700     05  TSNAP-EOF-SW            PIC X(1) VALUE "N".              ST03770
037800         88  TSNAP-EOF                VALUE "Y".                  ST03780
037900     05  POOL-EOF-SW             PIC X(1) VALUE "N".              ST03790
038000         88  POOL-EOF                  VALUE "Y".                 ST03800
038100     05  TVOL-EOF-SW             PIC X(1) VALUE "N".              ST03810
038200         88  TVOL-EOF                  VALUE "Y".                 ST03820
038300     05  POD-EOF-SW              PIC X(1) VALUE "N".              ST03830
038400         88  POD-EOF                   VALUE "Y".                 ST03840
038500     05  PARM-REJECT-SW          PIC X(1) VALUE "N".              ST03850
038600         88  PARM-REJECTED             VALUE "Y".                 ST03860
038650     05  K8S-ORPH-COUNTED-SW     PIC X(1) VALUE "N".               ST03865
038660         88  K8S-ORPH-COUNTED          VALUE "Y".                 ST03866
038700     05  FILLER                  PIC X(1).                        ST03870
038800                                                                  ST03880
038900*****  DTEAGE LINKAGE AREA - AGE-MATH SUBROUTINE                  ST03890
039000 01  DTEAGE-CALC-REC.                                             ST03900
039100     05  DTEAGE-FUNC-SW          PIC X.                           ST03910
039200         88  DTEAGE-MINUTE-AGE       VALUE "M".                   ST03920
039300         88  DTEAGE-DAY-AGE          VALUE "D".                   ST03930
039400         88  DTEAGE-AGE-BAND         VALUE "B".                   ST03940
039500     05  DTEAGE-RUN-DATE         PIC 9(8).                        ST03950
039600     05  DTEAGE-CREATE-DATE-TS   PIC 9(14).                       ST03960
039700     05  DTEAGE-AGE-MINUTES      PIC S9(9) COMP-3.                ST03970
039800     05  DTEAGE-AGE-DAYS         PIC S9(7) COMP-3.                ST03980
039900     05  DTEAGE-AGE-BAND-OUT     PIC X(10).                       ST03990
040000                                                                  ST04000
040100*****  PCTCALC LINKAGE AREA - PERCENTAGE/RATIO SUBROUTINE         ST04010
040200 01  PCTCALC-CALC-REC.                                            ST04020
040300     05  PCTCALC-TYPE-SW         PIC X.                           ST04030
040400         88  PCTCALC-UTIL-PCT        VALUE "U".                   ST04040
040500         88  PCTCALC-THIN-RATIO      VALUE "T".                   ST04050
040600         88  PCTCALC-OVERHEAD-PCT    VALUE "O".                   ST04060
040700     05  PCTCALC-NUMERATOR-KB    PIC 9(15) COMP-3.                ST04070
040800     05  PCTCALC-DENOMINATOR-KB  PIC 9(15) COMP-3.                ST04080
040900     05  PCTCALC-WARN-PCT        PIC 9(3).                        ST04090
041000     05  PCTCALC-CRIT-PCT        PIC 9(3).                        ST04100
041100     05  PCTCALC-RESULT          PIC S9(5)V99 COMP-3.             ST04110
041200     05  PCTCALC-BAND-OUT        PIC X(8).                        ST04120
041300                                                                  ST04130
041400*****  SNAPMTCH LINKAGE AREA - CANDIDATE-NAME MATCH SUBROUTINE    ST04140
041500 01  SNAPMTCH-CALC-REC.                                           ST04150
041600     05  SNAPMTCH-FUNC-SW        PIC X.                           ST04160
041700         88  SNAPMTCH-NAME-SEARCH    VALUE "A".                   ST04170
041800         88  SNAPMTCH-DATASET-CHECK  VALUE "C".                   ST04180
041900     05  SNAPMTCH-SOURCE-PVC     PIC X(30).                       ST04190
042000     05  SNAPMTCH-SNAP-NAME      PIC X(30).                       ST04200
042100     05  SNAPMTCH-DATASET-TEXT   PIC X(60).                       ST04210
042200     05  SNAPMTCH-FOUND-SW       PIC X.                           ST04220
042300         88  SNAPMTCH-FOUND          VALUE "Y".                   ST04230
042400         88  SNAPMTCH-NOT-FOUND      VALUE "N".                   ST04240
042500                                                                  ST04250
042600 PROCEDURE DIVISION.                                              ST04260
042700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                      ST04270
042800     PERFORM 100-OPEN-FILES THRU 100-EXIT.                        ST04280
042900     PERFORM 200-RECON-ORCH-VOLUMES THRU 200-EXIT.                ST04290
043000     PERFORM 280-RECON-APPLIANCE-VOLUMES THRU 280-EXIT.           ST04300
043100     PERFORM 300-RECON-SNAPSHOTS THRU 300-EXIT.                   ST04310
043200     PERFORM 400-POOL-CAPACITY THRU 400-EXIT.                     ST04320
043300     PERFORM 500-DRIVER-HEALTH THRU 500-EXIT.                     ST04330
043400     PERFORM 600-ALERTING THRU 600-EXIT.                          ST04340
043500     PERFORM 700-EFFICIENCY-ANALYSIS THRU 700-EXIT.               ST04350
043600     PERFORM 900-WRITE-SUMMARY-REPORT THRU 900-EXIT.              ST04360
043700     PERFORM 1000-CLOSE-FILES THRU 1000-EXIT.                     ST04370
043800     DISPLAY "******** NORMAL END OF JOB STGRECON ********".      ST04380
043900     MOVE +0 TO RETURN-CODE.                                      ST04390
044000     GOBACK.                                                      ST04400
044100                                                                  ST04410
044200 000-HOUSEKEEPING.                                                ST04420
044300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                        ST04430
044400     DISPLAY "******** BEGIN JOB STGRECON ********".              ST04440
044500     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.                   ST04450
044600     OPEN OUTPUT SYSOUT.                                          ST04460
044700     OPEN INPUT PARMFILE.                                         ST04470
044800     READ PARMFILE INTO PARM-RECORD                               ST04480
044900         AT END                                                   ST04490
045000             MOVE "EMPTY PARMFILE" TO ABEND-REASON                ST04500
045100             GO TO 1000-ABEND-RTN                                 ST04510
045200     END-READ.                                                    ST04520
045300     CLOSE PARMFILE.                                              ST04530
045400     PERFORM 050-VALIDATE-PARMS THRU 050-EXIT.                    ST04540
045500     IF PARM-REJECTED                                             ST04550
045600         GO TO 1100-PARM-REJECT-RTN.                              ST04560
045700     MOVE PARM-RUN-DATE TO W-RUN-DATE-WORK.                       ST04570
045800     MOVE W-RUN-CCYY TO W-RUND-CCYY.                              ST04580
045900     MOVE W-RUN-MM   TO W-RUND-MM.                                ST04590
046000     MOVE W-RUN-DD   TO W-RUND-DD.                                ST04600
046100 000-EXIT.                                                        ST04610
046200     EXIT.                                                        ST04620
046300                                                                  ST04630
046400*****  UNIT 9 - PARAMETER VALIDATION, RULES SEC 9.  RUNS BEFORE   ST04640
046500*****  ANY PROCESSING FILE IS OPENED - SEE 091504 RPK ABOVE       ST04650
046600 050-VALIDATE-PARMS.                                              ST04660
046700     MOVE "050-VALIDATE-PARMS" TO PARA-NAME.                      ST04670
046800     MOVE "N" TO PARM-REJECT-SW.                                  ST04680
046900     IF NOT (PARM-POOL-WARN-PCT > 0 AND PARM-POOL-WARN-PCT <= 100)ST04690
047000         MOVE "POOL-WARN-PCT NOT IN (0,100]" TO ABEND-REASON      ST04700
047100         MOVE "Y" TO PARM-REJECT-SW                               ST04710
047200         GO TO 050-EXIT.                                          ST04720
047300     IF NOT (PARM-POOL-CRIT-PCT > 0 AND PARM-POOL-CRIT-PCT <= 100)ST04730
047400         MOVE "POOL-CRIT-PCT NOT IN (0,100]" TO ABEND-REASON      ST04740
047500         MOVE "Y" TO PARM-REJECT-SW                               ST04750
047600         GO TO 050-EXIT.                                          ST04760
047700     IF NOT (PARM-POOL-WARN-PCT < PARM-POOL-CRIT-PCT)             ST04770
047800         MOVE "WARN-PCT NOT LESS THAN CRIT-PCT" TO ABEND-REASON   ST04780
047900         MOVE "Y" TO PARM-REJECT-SW                               ST04790
048000         GO TO 050-EXIT.                                          ST04800
048100     MOVE PARM-RUN-DATE TO W-RUN-DATE-WORK.                       ST04810
048200     IF W-RUN-CCYY < 1900 OR W-RUN-MM < 1 OR W-RUN-MM > 12        ST04820
048300         OR W-RUN-DD < 1 OR W-RUN-DD > 31                         ST04830
048400         MOVE "RUN-DATE NOT A VALID CALENDAR DATE" TO ABEND-REASONST04840
048500         MOVE "Y" TO PARM-REJECT-SW                               ST04850
048600         GO TO 050-EXIT.                                          ST04860
048700 050-EXIT.                                                        ST04870
048800     EXIT.                                                        ST04880
048900                                                                  ST04890
049000 100-OPEN-FILES.                                                  ST04900
049100     MOVE "100-OPEN-FILES" TO PARA-NAME.                          ST04910
049200     OPEN OUTPUT RPTFILE, ORPHFILE, ALRTFILE.                     ST04920
049300     MOVE W-RUN-DATE-DISPLAY TO RHL-RUN-DATE.                     ST04930
049400     WRITE RPT-REC FROM RPT-HEADING-LINE                          ST04940
049500         AFTER ADVANCING TOP-OF-FORM.                             ST04950
049600 100-EXIT.                                                        ST04960
049700     EXIT.                                                        ST04970
049800                                                                  ST04980
049900*****  UNIT 1 (RULES SEC 1) AND UNIT 3'S TABLE LOAD - ONE PASS    ST04990
050000*****  OF PVFILE.  THE SORT'S INPUT PROCEDURE DOES THE ORPHAN     ST05000
050100*****  EDIT AND RELEASES EVERY PV-NAME; THE OUTPUT PROCEDURE      ST05010
050200*****  LOADS THE SORTED NAMES INTO PVNAME-TABLE FOR UNIT 3.       ST05020
050300*****  UNIT 1'S PVC PASS (PENDING-TOO-LONG) FOLLOWS IT.           ST05030
050400 200-RECON-ORCH-VOLUMES.                                          ST05040
050500     MOVE "200-RECON-ORCH-VOLUMES" TO PARA-NAME.                  ST05050
050600     SORT PV-SORT-FILE ON ASCENDING KEY PVSRT-NAME                ST05060
050700         INPUT PROCEDURE IS 210-SCAN-PVFILE THRU 210-EXIT         ST05070
050800         OUTPUT PROCEDURE IS 230-BUILD-PVNAME-TABLE THRU 230-EXIT.ST05080
050900     PERFORM 250-SCAN-PVCFILE THRU 250-EXIT.                      ST05090
051000 200-EXIT.                                                        ST05100
051100     EXIT.                                                        ST05110
051200                                                                  ST05120
051300 210-SCAN-PVFILE.                                                 ST05130
051400     MOVE "210-SCAN-PVFILE" TO PARA-NAME.                         ST05140
051500     OPEN INPUT PVFILE.                                           ST05150
051600     PERFORM 212-READ-PV THRU 212-EXIT.                           ST05160
051700     PERFORM 214-EDIT-PV THRU 214-EXIT UNTIL PV-EOF.              ST05170
051800     CLOSE PVFILE.                                                ST05180
051900 210-EXIT.                                                        ST05190
052000     EXIT.                                                        ST05200
052100                                                                  ST05210
052200 212-READ-PV.                                                     ST05220
052300     READ PVFILE INTO PV-RECORD                                   ST05230
052400         AT END SET PV-EOF TO TRUE                                ST05240
052500         GO TO 212-EXIT                                           ST05250
052600     END-READ.                                                    ST05260
052700     ADD 1 TO PV-READ-COUNT.                                      ST05270
052800 212-EXIT.                                                        ST05280
052900     EXIT.                                                        ST05290
053000                                                                  ST05300
053100 214-EDIT-PV.                                                     ST05310
053200     MOVE "214-EDIT-PV" TO PARA-NAME.                             ST05320
053300     IF PV-AVAILABLE                                              ST05330
053400         MOVE "ORCH-VOLUME" TO ORPH-TYPE                          ST05340
053500         MOVE PV-NAME TO ORPH-NAME                                ST05350
053600         MOVE PV-DRIVER TO ORPH-LOCATION                          ST05360
053700         MOVE PV-CAPACITY-KB TO ORPH-SIZE-KB                      ST05370
053800         MOVE "NO CLAIM BOUND" TO ORPH-REASON                     ST05380
053900         WRITE ORPH-REC FROM ORPH-DETAIL-LINE                     ST05390
054000         ADD 1 TO ORPHANED-PV-COUNT                               ST05400
054100     ELSE                                                         ST05410
054200         IF PV-RELEASED AND PV-CLAIM-NS = SPACES                  ST05420
054300                         AND PV-CLAIM-NAME = SPACES               ST05430
054400             MOVE "ORCH-VOLUME" TO ORPH-TYPE                      ST05440
054500             MOVE PV-NAME TO ORPH-NAME                            ST05450
054600             MOVE PV-DRIVER TO ORPH-LOCATION                      ST05460
054700             MOVE PV-CAPACITY-KB TO ORPH-SIZE-KB                  ST05470
054800             MOVE "CLAIM DELETED" TO ORPH-REASON                  ST05480
054900             WRITE ORPH-REC FROM ORPH-DETAIL-LINE                 ST05490
055000             ADD 1 TO ORPHANED-PV-COUNT                           ST05500
055100         END-IF                                                   ST05510
055200     END-IF.                                                      ST05520
055300     ADD PV-CAPACITY-KB TO W-TOTAL-PV-CAP-KB.                     ST05530
055400     RELEASE PV-SORT-REC FROM PV-NAME.                            ST05540
055500     PERFORM 212-READ-PV THRU 212-EXIT.                           ST05550
055600 214-EXIT.                                                        ST05560
055700     EXIT.                                                        ST05570
055800                                                                  ST05580
055900 230-BUILD-PVNAME-TABLE.                                          ST05590
056000     MOVE "230-BUILD-PVNAME-TABLE" TO PARA-NAME.                  ST05600
056100     MOVE ZERO TO PVNAME-TABLE-COUNT.                             ST05610
056200     PERFORM 232-RETURN-PVSORT THRU 232-EXIT UNTIL PVSORT-EOF.    ST05620
056300 230-EXIT.                                                        ST05630
056400     EXIT.                                                        ST05640
056500                                                                  ST05650
056600 232-RETURN-PVSORT.                                               ST05660
056700     RETURN PV-SORT-FILE INTO PV-SORT-REC                         ST05670
056800         AT END SET PVSORT-EOF TO TRUE                            ST05680
056900         GO TO 232-EXIT                                           ST05690
057000     END-RETURN.                                                  ST05700
057100     ADD 1 TO PVNAME-TABLE-COUNT.                                 ST05710
057200     MOVE PVSRT-NAME TO PVNAME-T-NAME (PVNAME-TABLE-COUNT).       ST05720
057300 232-EXIT.                                                        ST05730
057400     EXIT.                                                        ST05740
057500                                                                  ST05750
057600*****  UNIT 1 (RULES SEC 1) - PVC PENDING-TOO-LONG EDIT           ST05760
057700 250-SCAN-PVCFILE.                                                ST05770
057800     MOVE "250-SCAN-PVCFILE" TO PARA-NAME.                        ST05780
057900     OPEN INPUT PVCFILE.                                          ST05790
058000     PERFORM 252-READ-PVC THRU 252-EXIT.                          ST05800
058100     PERFORM 254-EDIT-PVC THRU 254-EXIT UNTIL PVC-EOF.            ST05810
058200     CLOSE PVCFILE.                                               ST05820
058300 250-EXIT.                                                        ST05830
058400     EXIT.                                                        ST05840
058500                                                                  ST05850
058600 252-READ-PVC.                                                    ST05860
058700     READ PVCFILE INTO PVC-RECORD                                 ST05870
058800         AT END SET PVC-EOF TO TRUE                               ST05880
058900         GO TO 252-EXIT                                           ST05890
059000     END-READ.                                                    ST05900
059100     ADD 1 TO PVC-READ-COUNT.                                     ST05910
059200 252-EXIT.                                                        ST05920
059300     EXIT.                                                        ST05930
059400                                                                  ST05940
059500 254-EDIT-PVC.                                                    ST05950
059600     MOVE "254-EDIT-PVC" TO PARA-NAME.                            ST05960
059700     IF PVC-PENDING                                               ST05970
059800         MOVE "M" TO DTEAGE-FUNC-SW                               ST05980
059900         MOVE PARM-RUN-DATE TO DTEAGE-RUN-DATE                    ST05990
060000         MOVE PVC-CREATED-TS TO DTEAGE-CREATE-DATE-TS             ST06000
060100         CALL "DTEAGE" USING DTEAGE-CALC-REC, RETURN-CD           ST06010
060200         MOVE DTEAGE-AGE-MINUTES TO W-PEND-AGE-MINS               ST06020
060300         IF W-PEND-AGE-MINS > PARM-PEND-THRESH-MIN                ST06030
060400             MOVE "ORCH-CLAIM" TO ORPH-TYPE                       ST06040
060500             MOVE PVC-NAME TO ORPH-NAME                           ST06050
060600             MOVE PVC-NAMESPACE TO ORPH-LOCATION                  ST06060
060700             MOVE PVC-CAPACITY-KB TO ORPH-SIZE-KB                 ST06070
060800             MOVE "PENDING TOO LONG" TO ORPH-REASON               ST06080
060900             WRITE ORPH-REC FROM ORPH-DETAIL-LINE                 ST06090
061000             ADD 1 TO ORPHANED-PVC-COUNT                          ST06100
061100         END-IF                                                   ST06110
061200     END-IF.                                                      ST06120
061300     PERFORM 252-READ-PVC THRU 252-EXIT.                          ST06130
061400 254-EXIT.                                                        ST06140
061500     EXIT.                                                        ST06150
061600                                                                  ST06160
061700*****  UNIT 3 (RULES SEC 3) - APPLIANCE BACKING-VOLUME ORPHANS.   ST06170
061800*****  PVNAME-TABLE IS ALREADY LOADED BY THE SORT IN 200 ABOVE.   ST06180
061900*****  ISCSI VOLUMES MATCH ON TVOL-NAME; NFS SHARES MATCH ON THE  ST06190
062000*****  NAME TRAILING THE "/K8S/NFS/" MARKER IN TVOL-PATH.         ST06200
062100 280-RECON-APPLIANCE-VOLUMES.                                     ST06210
062200     MOVE "280-RECON-APPLIANCE-VOLUMES" TO PARA-NAME.             ST06220
062300     OPEN INPUT TVOLFILE.                                         ST06230
062400     PERFORM 282-READ-TVOL THRU 282-EXIT.                         ST06240
062500     PERFORM 284-EDIT-TVOL THRU 284-EXIT UNTIL TVOL-EOF.          ST06250
062600     CLOSE TVOLFILE.                                              ST06260
062700 280-EXIT.                                                        ST06270
062800     EXIT.                                                        ST06280
062900                                                                  ST06290
063000 282-READ-TVOL.                                                   ST06300
063100     READ TVOLFILE INTO TVOL-RECORD                               ST06310
063200         AT END SET TVOL-EOF TO TRUE                              ST06320
063300         GO TO 282-EXIT                                           ST06330
063400     END-READ.                                                    ST06340
063500     ADD 1 TO TVOL-READ-COUNT.                                    ST06350
063600 282-EXIT.                                                        ST06360
063700     EXIT.                                                        ST06370
063800                                                                  ST06380
063900 284-EDIT-TVOL.                                                   ST06390
064000     MOVE "284-EDIT-TVOL" TO PARA-NAME.                           ST06400
064100     MOVE SPACES TO W-NFS-NAME.                                   ST06410
064200     IF TVOL-IS-ISCSI                                             ST06420
064300         MOVE TVOL-NAME TO W-NFS-NAME                             ST06430
064400     ELSE                                                         ST06440
064500         IF TVOL-IS-NFS                                           ST06450
064600             PERFORM 288-EXTRACT-NFS-MARKER THRU 288-EXIT         ST06460
064700         END-IF                                                   ST06470
064800     END-IF.                                                      ST06480
064900     IF W-NFS-NAME NOT = SPACES                                   ST06490
065000         PERFORM 286-SEARCH-PVNAME-TABLE THRU 286-EXIT            ST06500
065100         IF NAME-NOT-FOUND                                        ST06510
065200             MOVE "APPL-VOLUME" TO ORPH-TYPE                      ST06520
065300             MOVE W-NFS-NAME TO ORPH-NAME                         ST06530
065400             MOVE TVOL-TYPE TO ORPH-LOCATION                      ST06540
065500             MOVE TVOL-SIZE-KB TO ORPH-SIZE-KB                    ST06550
065600             MOVE "NO MATCHING PV" TO ORPH-REASON                 ST06560
065700             WRITE ORPH-REC FROM ORPH-DETAIL-LINE                 ST06570
065800             ADD 1 TO ORPHANED-TVOL-COUNT                         ST06580
065900         END-IF                                                   ST06590
066000     END-IF.                                                      ST06600
066100     PERFORM 282-READ-TVOL THRU 282-EXIT.                         ST06610
066200 284-EXIT.                                                        ST06620
066300     EXIT.                                                        ST06630
066400                                                                  ST06640
066500 286-SEARCH-PVNAME-TABLE.                                         ST06650
066600     MOVE "N" TO FOUND-SW.                                        ST06660
066700     SET PVNAME-T-IDX TO 1.                                       ST06670
066800     SEARCH ALL PVNAME-T-ENTRY                                    ST06680
066900         WHEN PVNAME-T-NAME (PVNAME-T-IDX) = W-NFS-NAME           ST06690
067000             MOVE "Y" TO FOUND-SW                                 ST06700
067100     END-SEARCH.                                                  ST06710
067200 286-EXIT.                                                        ST06720
067300     EXIT.                                                        ST06730
067400                                                                  ST06740
067500 288-EXTRACT-NFS-MARKER.                                          ST06750
067600     MOVE SPACES TO W-TVOL-NFS-WORK.                              ST06760
067700     MOVE ZERO TO W-NFS-MARKER-IDX.                               ST06770
067800     UNSTRING TVOL-PATH DELIMITED BY "/k8s/nfs/"                  ST06780
067900         INTO W-TVOL-NFS-HEAD, W-TVOL-NFS-TAIL                    ST06790
068000         TALLYING IN W-NFS-MARKER-IDX                             ST06800
068100     END-UNSTRING.                                                ST06810
068200     IF W-NFS-MARKER-IDX > 1                                      ST06820
068300         MOVE W-TVOL-NFS-TAIL TO W-NFS-NAME                       ST06830
068400     ELSE                                                         ST06840
068500         MOVE SPACES TO W-NFS-NAME                                ST06850
068600     END-IF.                                                      ST06860
068700 288-EXIT.                                                        ST06870
068800     EXIT.                                                        ST06880
068900                                                                  ST06890
069000*****  UNIT 2 (RULES SEC 2) AND UNIT 6 (RULES SEC 6) - LOAD THE   ST06900
069100*****  PRE-SORTED TSNAP TABLE, SCAN KSNAPFIL FOR DIRECTION A/A2   ST06910
069200*****  AND UNIT 7'S ORCHESTRATOR SNAPSHOT COUNTS, THEN PASS THE   ST06920
069300*****  TABLE FOR DIRECTION B/B2 AND THE UNIT 6 USAGE ANALYSIS.    ST06930
069400 300-RECON-SNAPSHOTS.                                             ST06940
069500     MOVE "300-RECON-SNAPSHOTS" TO PARA-NAME.                     ST06950
069600     PERFORM 310-LOAD-TSNAP-TABLE THRU 310-EXIT.                  ST06960
069700     PERFORM 330-SCAN-KSNAPFIL THRU 330-EXIT.                     ST06970
069800     PERFORM 350-SCAN-TABLE-DIRB THRU 350-EXIT.                   ST06980
069900     PERFORM 370-ANALYZE-TSNAP-TABLE THRU 370-EXIT.               ST06990
070000 300-EXIT.                                                        ST07000
070100     EXIT.                                                        ST07010
070200                                                                  ST07020
070300 310-LOAD-TSNAP-TABLE.                                            ST07030
070400     MOVE "310-LOAD-TSNAP-TABLE" TO PARA-NAME.                    ST07040
070500     MOVE ZERO TO TSNAP-TABLE-COUNT.                              ST07050
070600     OPEN INPUT TSNAPFIL.                                         ST07060
070700     PERFORM 312-READ-TSNAP THRU 312-EXIT UNTIL TSNAP-EOF.        ST07070
070800     CLOSE TSNAPFIL.                                              ST07080
070900 310-EXIT.                                                        ST07090
071000     EXIT.                                                        ST07100
071100                                                                  ST07110
071200 312-READ-TSNAP.                                                  ST07120
071300     READ TSNAPFIL INTO TSNAP-RECORD                              ST07130
071400         AT END SET TSNAP-EOF TO TRUE                             ST07140
071500         GO TO 312-EXIT                                           ST07150
071600     END-READ.                                                    ST07160
071700     ADD 1 TO TSNAP-TABLE-COUNT.                                  ST07170
071800     MOVE TSNAP-FULL-NAME TO TSNAP-T-FULL-NAME (TSNAP-TABLE-COUNT)ST07180
071900     MOVE TSNAP-DATASET   TO TSNAP-T-DATASET   (TSNAP-TABLE-COUNT)ST07190
072000     MOVE TSNAP-NAME      TO TSNAP-T-NAME      (TSNAP-TABLE-COUNT)ST07200
072100     MOVE TSNAP-CREATED   TO TSNAP-T-CREATED   (TSNAP-TABLE-COUNT)ST07210
072200     MOVE TSNAP-USED-KB   TO TSNAP-T-USED-KB   (TSNAP-TABLE-COUNT)ST07220
072300     MOVE TSNAP-REF-KB    TO TSNAP-T-REF-KB    (TSNAP-TABLE-COUNT)ST07230
072400     SET TSNAP-T-IS-ORPHAN (TSNAP-TABLE-COUNT) TO TRUE.           ST07240
072500     ADD TSNAP-USED-KB TO W-TOTAL-SNAP-USED-KB.                   ST07250
072600 312-EXIT.                                                        ST07260
072700     EXIT.                                                        ST07270
072800                                                                  ST07280
072900*****  DIRECTION A/A2 - ORCHESTRATOR SNAPSHOT ORPHANS, PLUS THE   ST07290
073000*****  READY/PENDING/STALE COUNTS UNIT 7 NEEDS                    ST07300
073100 330-SCAN-KSNAPFIL.                                               ST07310
073200     MOVE "330-SCAN-KSNAPFIL" TO PARA-NAME.                       ST07320
073300     OPEN INPUT KSNAPFIL.                                         ST07330
073400     PERFORM 332-READ-KSNAP THRU 332-EXIT.                        ST07340
073500     PERFORM 334-EDIT-KSNAP THRU 334-EXIT UNTIL KSNAP-EOF.        ST07350
073600     CLOSE KSNAPFIL.                                              ST07360
073700 330-EXIT.                                                        ST07370
073800     EXIT.                                                        ST07380
073900                                                                  ST07390
074000 332-READ-KSNAP.                                                  ST07400
074100     READ KSNAPFIL INTO KSNAP-RECORD                              ST07410
074200         AT END SET KSNAP-EOF TO TRUE                             ST07420
074300         GO TO 332-EXIT                                           ST07430
074400     END-READ.                                                    ST07440
074500     ADD 1 TO KSNAP-READ-COUNT.                                   ST07450
074600 332-EXIT.                                                        ST07460
074700     EXIT.                                                        ST07470
074800                                                                  ST07480
074850*    080926 RPK - K8S-ORPH-COUNTED-SW KEEPS THIS PARAGRAPH FROM   ST07485
074860*    DOUBLE-BUMPING ORPH-K8S-SNAP-COUNT WHEN A SNAPSHOT HITS      ST07486
074870*    BOTH DIRECTION A2 BELOW AND DIRECTION A FURTHER DOWN.        ST07487
074900 334-EDIT-KSNAP.                                                  ST07490
075000     MOVE "334-EDIT-KSNAP" TO PARA-NAME.                          ST07500
075100     IF KSNAP-IS-READY                                            ST07510
075200         ADD 1 TO KSNAP-READY-COUNT                               ST07520
075300     ELSE                                                         ST07530
075400         ADD 1 TO KSNAP-PENDING-COUNT.                            ST07540
075500     MOVE "D" TO DTEAGE-FUNC-SW.                                  ST07550
075600     MOVE PARM-RUN-DATE TO DTEAGE-RUN-DATE.                       ST07560
075700     MOVE KSNAP-CREATED-TS TO DTEAGE-CREATE-DATE-TS.              ST07570
075800     CALL "DTEAGE" USING DTEAGE-CALC-REC, RETURN-CD.              ST07580
075900     MOVE "M" TO DTEAGE-FUNC-SW.                                  ST07590
076000     CALL "DTEAGE" USING DTEAGE-CALC-REC, RETURN-CD.              ST07600
076050     MOVE "N" TO K8S-ORPH-COUNTED-SW.                              ST07605
076100     IF KSNAP-NOT-READY AND DTEAGE-AGE-MINUTES > 1440             ST07610
076200         ADD 1 TO KSNAP-STALE-COUNT                               ST07620
076300         MOVE "K8S-SNAPSHOT" TO ORPH-TYPE                         ST07630
076400         MOVE KSNAP-NAME TO ORPH-NAME                             ST07640
076500         MOVE KSNAP-NAMESPACE TO ORPH-LOCATION                    ST07650
076600         MOVE ZERO TO ORPH-SIZE-KB                                ST07660
076700         MOVE "NOT READY AFTER 24H" TO ORPH-REASON                ST07670
076800         WRITE ORPH-REC FROM ORPH-DETAIL-LINE                     ST07680
076850         ADD 1 TO ORPH-K8S-SNAP-COUNT                             ST07685
076860         SET K8S-ORPH-COUNTED TO TRUE                             ST07686
076900     END-IF.                                                      ST07690
077000     MOVE "A" TO SNAPMTCH-FUNC-SW.                                ST07700
077100     MOVE KSNAP-SOURCE-PVC TO SNAPMTCH-SOURCE-PVC.                ST07710
077200     MOVE KSNAP-NAME TO SNAPMTCH-SNAP-NAME.                       ST07720
077300     CALL "SNAPMTCH" USING SNAPMTCH-CALC-REC,                     ST07730
077400             TSNAP-TABLE-CONTROL, TSNAP-TABLE, RETURN-CD.         ST07740
077500     IF SNAPMTCH-NOT-FOUND                                        ST07750
077600         MOVE "K8S-SNAPSHOT" TO ORPH-TYPE                         ST07760
077700         MOVE KSNAP-NAME TO ORPH-NAME                             ST07770
077800         MOVE KSNAP-NAMESPACE TO ORPH-LOCATION                    ST07780
077900         MOVE ZERO TO ORPH-SIZE-KB                                ST07790
078000         MOVE "NO APPLIANCE SNAPSHOT" TO ORPH-REASON              ST07800
078100         WRITE ORPH-REC FROM ORPH-DETAIL-LINE                     ST07810
078150         IF NOT K8S-ORPH-COUNTED                                  ST07815
078160             ADD 1 TO ORPH-K8S-SNAP-COUNT                         ST07816
078170         END-IF                                                  ST07817
078200     END-IF.                                                      ST07820
078400     PERFORM 332-READ-KSNAP THRU 332-EXIT.                        ST07840
078500 334-EXIT.                                                        ST07850
078600     EXIT.                                                        ST07860
078700                                                                  ST07870
078800*****  DIRECTION B/B2 - APPLIANCE SNAPSHOT ORPHANS.  EVALUATE     ST07880
078900*****  PICKS AT MOST ONE REASON PER TABLE ENTRY SO ONE APPLIANCE  ST07890
079000*****  SNAPSHOT NEVER COUNTS TWICE - SEE 120403 RPK ABOVE         ST07900
079100 350-SCAN-TABLE-DIRB.                                             ST07910
079200     MOVE "350-SCAN-TABLE-DIRB" TO PARA-NAME.                     ST07920
079300     PERFORM 352-EDIT-TABLE-ENTRY THRU 352-EXIT                   ST07930
079400         VARYING TSNAP-T-IDX FROM 1 BY 1                          ST07940
079500         UNTIL TSNAP-T-IDX > TSNAP-TABLE-COUNT.                   ST07950
079600 350-EXIT.                                                        ST07960
079700     EXIT.                                                        ST07970
079800                                                                  ST07980
079900 352-EDIT-TABLE-ENTRY.                                            ST07990
080000     MOVE "C" TO SNAPMTCH-FUNC-SW.                                ST08000
080100     MOVE TSNAP-T-DATASET (TSNAP-T-IDX) TO SNAPMTCH-DATASET-TEXT. ST08010
080200     CALL "SNAPMTCH" USING SNAPMTCH-CALC-REC,                     ST08020
080300             TSNAP-TABLE-CONTROL, TSNAP-TABLE, RETURN-CD.         ST08030
080400     IF SNAPMTCH-FOUND                                            ST08040
080500         MOVE "D" TO DTEAGE-FUNC-SW                               ST08050
080600         MOVE PARM-RUN-DATE TO DTEAGE-RUN-DATE                    ST08060
080700         MOVE TSNAP-T-CREATED (TSNAP-T-IDX) TO                    ST08070
080800                 DTEAGE-CREATE-DATE-TS (1:8)                      ST08080
080900         MOVE ZERO TO DTEAGE-CREATE-DATE-TS (9:6)                 ST08090
081000         CALL "DTEAGE" USING DTEAGE-CALC-REC, RETURN-CD           ST08100
081100         EVALUATE TRUE                                            ST08110
081200             WHEN TSNAP-T-IS-ORPHAN (TSNAP-T-IDX)                 ST08120
081300                 MOVE "TN-SNAPSHOT" TO ORPH-TYPE                  ST08130
081400                 MOVE TSNAP-T-NAME (TSNAP-T-IDX) TO ORPH-NAME     ST08140
081500                 MOVE TSNAP-T-DATASET (TSNAP-T-IDX) (1:20)        ST08150
081600                         TO ORPH-LOCATION                         ST08160
081700                 MOVE TSNAP-T-USED-KB (TSNAP-T-IDX)               ST08170
081800                         TO ORPH-SIZE-KB                          ST08180
081900                 MOVE "NO ORCHESTRATOR SNAPSHOT" TO ORPH-REASON   ST08190
082000                 WRITE ORPH-REC FROM ORPH-DETAIL-LINE             ST08200
082100                 ADD 1 TO ORPH-TN-SNAP-COUNT                      ST08210
082200             WHEN DTEAGE-AGE-DAYS > PARM-SNAP-AGE-DAYS            ST08220
082300                 MOVE "TN-SNAPSHOT" TO ORPH-TYPE                  ST08230
082400                 MOVE TSNAP-T-NAME (TSNAP-T-IDX) TO ORPH-NAME     ST08240
082500                 MOVE TSNAP-T-DATASET (TSNAP-T-IDX) (1:20)        ST08250
082600                         TO ORPH-LOCATION                         ST08260
082700                 MOVE TSNAP-T-USED-KB (TSNAP-T-IDX)               ST08270
082800                         TO ORPH-SIZE-KB                          ST08280
082900                 MOVE "OLDER THAN THRESHOLD" TO ORPH-REASON       ST08290
083000                 WRITE ORPH-REC FROM ORPH-DETAIL-LINE             ST08300
083100                 ADD 1 TO ORPH-TN-SNAP-COUNT                      ST08310
083200         END-EVALUATE                                             ST08320
083300     END-IF.                                                      ST08330
083400 352-EXIT.                                                        ST08340
083500     EXIT.                                                        ST08350
083600                                                                  ST08360
083700*****  UNIT 6 (RULES SEC 6) - SNAPSHOT USAGE ANALYSIS OVER THE    ST08370
083800*****  WHOLE TSNAP TABLE - AGE BANDS, OLDEST/NEWEST, AVERAGE AGE, ST08380
083900*****  LARGE-SNAPSHOT COUNT                                       ST08390
084000 370-ANALYZE-TSNAP-TABLE.                                         ST08400
084100     MOVE "370-ANALYZE-TSNAP-TABLE" TO PARA-NAME.                 ST08410
084200     MOVE 99999999 TO W-SNAP-OLDEST-DATE.                         ST08420
084300     MOVE ZERO TO W-SNAP-NEWEST-DATE, W-SNAP-AGE-DAY-SUM.         ST08430
084400     PERFORM 372-ANALYZE-ONE-SNAP THRU 372-EXIT                   ST08440
084500         VARYING TSNAP-T-IDX FROM 1 BY 1                          ST08450
084600         UNTIL TSNAP-T-IDX > TSNAP-TABLE-COUNT.                   ST08460
084700     IF TSNAP-TABLE-COUNT > 0                                     ST08470
084800         COMPUTE W-SNAP-AVG-AGE ROUNDED =                         ST08480
084900             W-SNAP-AGE-DAY-SUM / TSNAP-TABLE-COUNT               ST08490
085000         DIVIDE W-TOTAL-SNAP-USED-KB BY 1048576                   ST08500
085100             GIVING W-SNAP-SIZE-GB ROUNDED                        ST08510
085200     ELSE                                                         ST08520
085300         MOVE ZERO TO W-SNAP-AVG-AGE, W-SNAP-SIZE-GB.             ST08530
085400 370-EXIT.                                                        ST08540
085500     EXIT.                                                        ST08550
085600                                                                  ST08560
085700 372-ANALYZE-ONE-SNAP.                                            ST08570
085800     MOVE "D" TO DTEAGE-FUNC-SW.                                  ST08580
085900     MOVE PARM-RUN-DATE TO DTEAGE-RUN-DATE.                       ST08590
086000     MOVE ZERO TO DTEAGE-CREATE-DATE-TS.                          ST08600
086100     MOVE TSNAP-T-CREATED (TSNAP-T-IDX) TO                        ST08610
086200             DTEAGE-CREATE-DATE-TS (1:8).                         ST08620
086300     CALL "DTEAGE" USING DTEAGE-CALC-REC, RETURN-CD.              ST08630
086400     MOVE "B" TO DTEAGE-FUNC-SW.                                  ST08640
086500     CALL "DTEAGE" USING DTEAGE-CALC-REC, RETURN-CD.              ST08650
086600     ADD DTEAGE-AGE-DAYS TO W-SNAP-AGE-DAY-SUM.                   ST08660
086700     EVALUATE TRUE                                                ST08670
086800         WHEN DTEAGE-LAST-24H    ADD 1 TO SNAP-24H-COUNT          ST08680
086900         WHEN DTEAGE-LAST-WEEK   ADD 1 TO SNAP-WEEK-COUNT         ST08690
087000         WHEN DTEAGE-LAST-MONTH  ADD 1 TO SNAP-MONTH-COUNT        ST08700
087100         WHEN OTHER              ADD 1 TO SNAP-OLDER-COUNT        ST08710
087200     END-EVALUATE.                                                ST08720
087300     IF TSNAP-T-CREATED (TSNAP-T-IDX) < W-SNAP-OLDEST-DATE        ST08730
087400         MOVE TSNAP-T-CREATED (TSNAP-T-IDX) TO W-SNAP-OLDEST-DATE.ST08740
087500     IF TSNAP-T-CREATED (TSNAP-T-IDX) > W-SNAP-NEWEST-DATE        ST08750
087600         MOVE TSNAP-T-CREATED (TSNAP-T-IDX) TO W-SNAP-NEWEST-DATE.ST08760
087700     IF TSNAP-T-USED-KB (TSNAP-T-IDX) > 1048576                   ST08770
087800         ADD 1 TO SNAP-LARGE-COUNT.                               ST08780
087900 372-EXIT.                                                        ST08790
088000     EXIT.                                                        ST08800
088100                                                                  ST08810
088200*****  UNIT 4 (RULES SEC 4) - POOL CAPACITY AND BANDING, CALLS    ST08820
088300*****  PCTCALC FOR THE UTILIZATION PERCENT AND BAND               ST08830
088400 400-POOL-CAPACITY.                                               ST08840
088500     MOVE "400-POOL-CAPACITY" TO PARA-NAME.                       ST08850
088600     WRITE RPT-REC FROM RPT-POOL-HDR-LINE AFTER ADVANCING 2.      ST08860
088700     OPEN INPUT POOLFILE.                                         ST08870
088800     PERFORM 410-READ-POOL THRU 410-EXIT.                         ST08880
088900     PERFORM 420-EDIT-POOL THRU 420-EXIT UNTIL POOL-EOF.          ST08890
089000     CLOSE POOLFILE.                                              ST08900
089100     MOVE W-TOTAL-POOL-TOTAL-KB TO RPT-GT-TOTAL-KB.               ST08910
089200     MOVE W-TOTAL-POOL-USED-KB TO RPT-GT-USED-KB.                 ST08920
089300     MOVE W-TOTAL-POOL-FREE-KB TO RPT-GT-FREE-KB.                 ST08930
089400     WRITE RPT-REC FROM RPT-POOL-TOTALS-LINE AFTER ADVANCING 1.   ST08940
089500 400-EXIT.                                                        ST08950
089600     EXIT.                                                        ST08960
089700                                                                  ST08970
089800 410-READ-POOL.                                                   ST08980
089900     READ POOLFILE INTO POOL-RECORD                               ST08990
090000         AT END SET POOL-EOF TO TRUE                              ST09000
090100         GO TO 410-EXIT                                           ST09010
090200     END-READ.                                                    ST09020
090300     ADD 1 TO POOL-READ-COUNT.                                    ST09030
090400 410-EXIT.                                                        ST09040
090500     EXIT.                                                        ST09050
090600                                                                  ST09060
090700 420-EDIT-POOL.                                                   ST09070
090800     MOVE "420-EDIT-POOL" TO PARA-NAME.                           ST09080
090900     MOVE "U" TO PCTCALC-TYPE-SW.                                 ST09090
091000     MOVE POOL-USED-KB TO PCTCALC-NUMERATOR-KB.                   ST09100
091100     MOVE POOL-TOTAL-KB TO PCTCALC-DENOMINATOR-KB.                ST09110
091200     MOVE PARM-POOL-WARN-PCT TO PCTCALC-WARN-PCT.                 ST09120
091300     MOVE PARM-POOL-CRIT-PCT TO PCTCALC-CRIT-PCT.                 ST09130
091400     CALL "PCTCALC" USING PCTCALC-CALC-REC, RETURN-CD.            ST09140
091500     MOVE PCTCALC-RESULT TO W-UTIL-PCT.                           ST09150
091600     MOVE PCTCALC-BAND-OUT TO W-UTIL-BAND.                        ST09160
091700     MOVE POOL-NAME TO RPL-NAME.                                  ST09170
091800     MOVE POOL-TOTAL-KB TO RPL-TOTAL-KB.                          ST09180
091900     MOVE POOL-USED-KB TO RPL-USED-KB.                            ST09190
092000     MOVE POOL-FREE-KB TO RPL-FREE-KB.                            ST09200
092100     MOVE W-UTIL-PCT TO RPL-UTIL-PCT.                             ST09210
092200     MOVE W-UTIL-BAND TO RPL-BAND.                                ST09220
092300     IF POOL-NOT-HEALTHY                                          ST09230
092400         MOVE "UNHEALTHY" TO RPL-HEALTH                           ST09240
092500     ELSE                                                         ST09250
092600         MOVE "OK" TO RPL-HEALTH.                                 ST09260
092700     WRITE RPT-REC FROM RPT-POOL-DETAIL-LINE.                     ST09270
092800     IF W-UTIL-PCT > 80                                           ST09280
092900         STRING "CONSIDER EXPANSION - " DELIMITED BY SIZE         ST09290
093000                POOL-NAME DELIMITED BY SIZE                       ST09300
093100                INTO RRL-TEXT                                     ST09310
093200         END-STRING                                               ST09320
093300         WRITE RPT-REC FROM RPT-RECOMMEND-LINE AFTER ADVANCING 1  ST09330
093400     END-IF.                                                      ST09340
093500     IF POOL-FRAG-PCT > 25                                        ST09350
093600         STRING "CONSIDER DEFRAGMENTATION - " DELIMITED BY SIZE   ST09360
093700                POOL-NAME DELIMITED BY SIZE                       ST09370
093800                INTO RRL-TEXT                                     ST09380
093900         END-STRING                                               ST09390
094000         WRITE RPT-REC FROM RPT-RECOMMEND-LINE AFTER ADVANCING 1  ST09400
094100     END-IF.                                                      ST09410
094200     ADD POOL-TOTAL-KB TO W-TOTAL-POOL-TOTAL-KB.                  ST09420
094300     ADD POOL-USED-KB TO W-TOTAL-POOL-USED-KB.                    ST09430
094400     ADD POOL-FREE-KB TO W-TOTAL-POOL-FREE-KB.                    ST09440
094500     PERFORM 410-READ-POOL THRU 410-EXIT.                         ST09450
094600 420-EXIT.                                                        ST09460
094700     EXIT.                                                        ST09470
094800                                                                  ST09480
094900*****  UNIT 5 (RULES SEC 5) - DRIVER POD HEALTH VERDICT           ST09490
095000 500-DRIVER-HEALTH.                                               ST09500
095100     MOVE "500-DRIVER-HEALTH" TO PARA-NAME.                       ST09510
095200     OPEN INPUT PODFILE.                                          ST09520
095300     PERFORM 510-READ-POD THRU 510-EXIT.                          ST09530
095400     PERFORM 520-EDIT-POD THRU 520-EXIT UNTIL POD-EOF.            ST09540
095500     CLOSE PODFILE.                                               ST09550
095600 500-EXIT.                                                        ST09560
095700     EXIT.                                                        ST09570
095800                                                                  ST09580
095900 510-READ-POD.                                                    ST09590
096000     READ PODFILE INTO POD-RECORD                                 ST09600
096100         AT END SET POD-EOF TO TRUE                               ST09610
096200         GO TO 510-EXIT                                           ST09620
096300     END-READ.                                                    ST09630
096400     ADD 1 TO POD-READ-COUNT.                                     ST09640
096500 510-EXIT.                                                        ST09650
096600     EXIT.                                                        ST09660
096700                                                                  ST09670
096800 520-EDIT-POD.                                                    ST09680
096900     MOVE "520-EDIT-POD" TO PARA-NAME.                            ST09690
097000     IF POD-IS-RUNNING                                            ST09700
097100         ADD 1 TO POD-RUNNING-COUNT.                              ST09710
097200     IF POD-IS-READY                                              ST09720
097300         ADD 1 TO POD-READY-COUNT.                                ST09730
097400     PERFORM 510-READ-POD THRU 510-EXIT.                          ST09740
097500 520-EXIT.                                                        ST09750
097600     EXIT.                                                        ST09760
097700                                                                  ST09770
097800*****  UNIT 7 (RULES SEC 7) - SNAPSHOT HEALTH ALERTING            ST09780
097900 600-ALERTING.                                                    ST09790
098000     MOVE "600-ALERTING" TO PARA-NAME.                            ST09800
098100     IF (ORPH-K8S-SNAP-COUNT + ORPH-TN-SNAP-COUNT) >              ST09810
098200             PARM-ORPHAN-ALERT-CNT                                ST09820
098300         MOVE "WARNING " TO ALRT-LEVEL                            ST09830
098400         MOVE "CLEANUP" TO ALRT-CATEGORY                          ST09840
098500         MOVE "TOO MANY ORPHANED SNAPSHOTS THIS RUN" TO           ST09850
098600                 ALRT-MESSAGE                                     ST09860
098700         WRITE ALRT-REC FROM ALERT-RECORD                         ST09870
098800         ADD 1 TO ALERT-COUNT                                     ST09880
098900     END-IF.                                                      ST09890
099000     IF W-SNAP-SIZE-GB > PARM-SNAPSIZE-WARN-GB                    ST09900
099100         MOVE "WARNING " TO ALRT-LEVEL                            ST09910
099200         MOVE "STORAGE " TO ALRT-CATEGORY                         ST09920
099300         MOVE "APPLIANCE SNAPSHOT SIZE OVER THRESHOLD" TO         ST09930
099400                 ALRT-MESSAGE                                     ST09940
099500         WRITE ALRT-REC FROM ALERT-RECORD                         ST09950
099600         ADD 1 TO ALERT-COUNT                                     ST09960
099700     END-IF.                                                      ST09970
099800     IF KSNAP-PENDING-COUNT >                                     ST09980
099900             (KSNAP-READY-COUNT * 0.10)                           ST09990
100000         MOVE "ERROR   " TO ALRT-LEVEL                            ST10000
100100         MOVE "HEALTH  " TO ALRT-CATEGORY                         ST10010
100200         MOVE "SNAPSHOTS STUCK IN PENDING STATE" TO ALRT-MESSAGE  ST10020
100300         WRITE ALRT-REC FROM ALERT-RECORD                         ST10030
100400         ADD 1 TO ALERT-COUNT                                     ST10040
100500     END-IF.                                                      ST10050
100600 600-EXIT.                                                        ST10060
100700     EXIT.                                                        ST10070
100800                                                                  ST10080
100900*****  UNIT 8 (RULES SEC 8) - THIN-PROVISIONING RATIO AND         ST10090
101000*****  SNAPSHOT-OVERHEAD PERCENT, CALLS PCTCALC                   ST10100
101100 700-EFFICIENCY-ANALYSIS.                                         ST10110
101200     MOVE "700-EFFICIENCY-ANALYSIS" TO PARA-NAME.                 ST10120
101300     MOVE "T" TO PCTCALC-TYPE-SW.                                 ST10130
101400     MOVE W-TOTAL-PV-CAP-KB TO PCTCALC-NUMERATOR-KB.              ST10140
101500     MOVE W-TOTAL-POOL-USED-KB TO PCTCALC-DENOMINATOR-KB.         ST10150
101600     CALL "PCTCALC" USING PCTCALC-CALC-REC, RETURN-CD.            ST10160
101700     MOVE PCTCALC-RESULT TO W-THIN-RATIO.                         ST10170
101800     MOVE "O" TO PCTCALC-TYPE-SW.                                 ST10180
101900     MOVE W-TOTAL-SNAP-USED-KB TO PCTCALC-NUMERATOR-KB.           ST10190
102000     MOVE W-TOTAL-POOL-USED-KB TO PCTCALC-DENOMINATOR-KB.         ST10200
102100     CALL "PCTCALC" USING PCTCALC-CALC-REC, RETURN-CD.            ST10210
102200     MOVE PCTCALC-RESULT TO W-SNAP-OVERHEAD-PCT.                  ST10220
102300 700-EXIT.                                                        ST10230
102400     EXIT.                                                        ST10240
102500                                                                  ST10250
102600 900-WRITE-SUMMARY-REPORT.                                        ST10260
102700     MOVE "900-WRITE-SUMMARY-REPORT" TO PARA-NAME.                ST10270
102800     MOVE POD-READ-COUNT TO RDL-TOTAL.                            ST10280
102900     MOVE POD-RUNNING-COUNT TO RDL-RUNNING.                       ST10290
103000     MOVE POD-READY-COUNT TO RDL-READY.                           ST10300
103100     IF POD-READ-COUNT = 0                                        ST10310
103200         MOVE "UNHEALTHY" TO RDL-VERDICT                          ST10320
103300         MOVE "NO DRIVER PODS FOUND" TO RDL-REASON                ST10330
103400     ELSE                                                         ST10340
103500         IF POD-RUNNING-COUNT > 0 AND                             ST10350
103600                 POD-RUNNING-COUNT = POD-READY-COUNT              ST10360
103700             MOVE "HEALTHY" TO RDL-VERDICT                        ST10370
103800             MOVE SPACES TO RDL-REASON                            ST10380
103900         ELSE                                                     ST10390
104000             MOVE "UNHEALTHY" TO RDL-VERDICT                      ST10400
104100             MOVE "SOME PODS NOT READY" TO RDL-REASON.            ST10410
104200     WRITE RPT-REC FROM RPT-DRIVER-LINE AFTER ADVANCING 2.        ST10420
104300     MOVE "ORCHESTRATOR SNAPSHOTS TOT/READY/PENDING" TO RSL-LABEL.ST10430
104400     MOVE KSNAP-READ-COUNT TO RSL-VALUE-1.                        ST10440
104500     MOVE KSNAP-READY-COUNT TO RSL-VALUE-2.                       ST10450
104600     MOVE KSNAP-PENDING-COUNT TO RSL-VALUE-3.                     ST10460
104700     WRITE RPT-REC FROM RPT-SNAP-COUNT-LINE AFTER ADVANCING 2.    ST10470
104800     MOVE "APPLIANCE SNAPSHOTS / STALE ORCH SNAPS" TO RSL-LABEL.  ST10480
104900     MOVE TSNAP-TABLE-COUNT TO RSL-VALUE-1.                       ST10490
105000     MOVE KSNAP-STALE-COUNT TO RSL-VALUE-2.                       ST10500
105100     MOVE ZERO TO RSL-VALUE-3.                                    ST10510
105200     WRITE RPT-REC FROM RPT-SNAP-COUNT-LINE AFTER ADVANCING 1.    ST10520
105300     MOVE W-SNAP-SIZE-GB TO RSG-SIZE-GB.                          ST10530
105400     WRITE RPT-REC FROM RPT-SNAP-SIZE-LINE AFTER ADVANCING 1.     ST10540
105500     MOVE SNAP-24H-COUNT TO RSH-24H.                              ST10550
105600     MOVE SNAP-WEEK-COUNT TO RSH-WEEK.                            ST10560
105700     MOVE SNAP-MONTH-COUNT TO RSH-MONTH.                          ST10570
105800     MOVE SNAP-OLDER-COUNT TO RSH-OLDER.                          ST10580
105900     WRITE RPT-REC FROM RPT-SNAP-HIST-LINE AFTER ADVANCING 1.     ST10590
106000     MOVE W-SNAP-OLDEST-DATE TO RSD-OLDEST.                       ST10600
106100     MOVE W-SNAP-NEWEST-DATE TO RSD-NEWEST.                       ST10610
106200     MOVE W-SNAP-AVG-AGE TO RSD-AVG-AGE.                          ST10620
106300     WRITE RPT-REC FROM RPT-SNAP-DATES-LINE AFTER ADVANCING 1.    ST10630
106400     MOVE "ORPHAN COUNTS K8S-SNAP / TN-SNAP / TVOL" TO RSL-LABEL. ST10640
106500     MOVE ORPH-K8S-SNAP-COUNT TO RSL-VALUE-1.                     ST10650
106600     MOVE ORPH-TN-SNAP-COUNT TO RSL-VALUE-2.                      ST10660
106700     MOVE ORPHANED-TVOL-COUNT TO RSL-VALUE-3.                     ST10670
106800     WRITE RPT-REC FROM RPT-SNAP-COUNT-LINE AFTER ADVANCING 1.    ST10680
106900     MOVE W-THIN-RATIO TO REL-THIN-RATIO.                         ST10690
107000     MOVE W-SNAP-OVERHEAD-PCT TO REL-OVERHEAD-PCT.                ST10700
107100     WRITE RPT-REC FROM RPT-EFF-LINE AFTER ADVANCING 2.           ST10710
107200     PERFORM 910-WRITE-RECOMMENDATIONS THRU 910-EXIT.             ST10720
107300     PERFORM 950-WRITE-CONTROL-TOTALS THRU 950-EXIT.              ST10730
107400 900-EXIT.                                                        ST10740
107500     EXIT.                                                        ST10750
107600                                                                  ST10760
107700*****  RULES SEC 4, 6 AND 8 RECOMMENDATION TEXT LINES             ST10770
107800 910-WRITE-RECOMMENDATIONS.                                       ST10780
107900     MOVE "910-WRITE-RECOMMENDATIONS" TO PARA-NAME.               ST10790
108000     IF SNAP-OLDER-COUNT > 10                                     ST10800
108100         MOVE SNAP-OLDER-COUNT TO W-RRL-COUNT-DISP                ST10810
108200         STRING "CLEAN UP " DELIMITED BY SIZE                     ST10820
108300                W-RRL-COUNT-DISP DELIMITED BY SIZE                ST10830
108400                " SNAPSHOTS OLDER THAN 30 DAYS" DELIMITED BY SIZE ST10840
108500                INTO RRL-TEXT                                     ST10850
108600         END-STRING                                               ST10860
108700         WRITE RPT-REC FROM RPT-RECOMMEND-LINE AFTER ADVANCING 1  ST10870
108800     END-IF.                                                      ST10880
108900     IF W-SNAP-SIZE-GB > 100                                      ST10890
109000         MOVE "REVIEW RETENTION POLICY" TO RRL-TEXT               ST10900
109100         WRITE RPT-REC FROM RPT-RECOMMEND-LINE AFTER ADVANCING 1  ST10910
109200     END-IF.                                                      ST10920
109300     IF SNAP-LARGE-COUNT > 5                                      ST10930
109400         MOVE SNAP-LARGE-COUNT TO W-RRL-COUNT-DISP                ST10940
109500         STRING "REVIEW " DELIMITED BY SIZE                       ST10950
109600                W-RRL-COUNT-DISP DELIMITED BY SIZE                ST10960
109700                " LARGE SNAPSHOTS" DELIMITED BY SIZE              ST10970
109800                INTO RRL-TEXT                                     ST10980
109900         END-STRING                                               ST10990
110000         WRITE RPT-REC FROM RPT-RECOMMEND-LINE AFTER ADVANCING 1  ST11000
110100     END-IF.                                                      ST11010
110200     IF W-THIN-RATIO > PARM-OVERCOMMIT-RATIO                      ST11020
110300         MOVE "MONITOR FOR OVERCOMMITMENT" TO RRL-TEXT            ST11030
110400         WRITE RPT-REC FROM RPT-RECOMMEND-LINE AFTER ADVANCING 1  ST11040
110500     END-IF.                                                      ST11050
110600     IF W-SNAP-OVERHEAD-PCT > 20                                  ST11060
110700         MOVE "CONSIDER SNAPSHOT CLEANUP" TO RRL-TEXT             ST11070
110800         WRITE RPT-REC FROM RPT-RECOMMEND-LINE AFTER ADVANCING 1  ST11080
110900     END-IF.                                                      ST11090
111000 910-EXIT.                                                        ST11100
111100     EXIT.                                                        ST11110
111200                                                                  ST11120
111300 950-WRITE-CONTROL-TOTALS.                                        ST11130
111400     MOVE "950-WRITE-CONTROL-TOTALS" TO PARA-NAME.                ST11140
111500     WRITE RPT-REC FROM RPT-BLANK-LINE AFTER ADVANCING 2.         ST11150
111600     MOVE "PV RECORDS READ" TO RLC-LABEL.                         ST11160
111700     MOVE PV-READ-COUNT TO RLC-COUNT.                             ST11170
111800     WRITE RPT-REC FROM RPT-LABEL-COUNT-LINE AFTER ADVANCING 1.   ST11180
111900     MOVE "PVC RECORDS READ" TO RLC-LABEL.                        ST11190
112000     MOVE PVC-READ-COUNT TO RLC-COUNT.                            ST11200
112100     WRITE RPT-REC FROM RPT-LABEL-COUNT-LINE AFTER ADVANCING 1.   ST11210
112200     MOVE "KSNAP RECORDS READ" TO RLC-LABEL.                      ST11220
112300     MOVE KSNAP-READ-COUNT TO RLC-COUNT.                          ST11230
112400     WRITE RPT-REC FROM RPT-LABEL-COUNT-LINE AFTER ADVANCING 1.   ST11240
112500     MOVE "TSNAP RECORDS READ" TO RLC-LABEL.                      ST11250
112600     MOVE TSNAP-TABLE-COUNT TO RLC-COUNT.                         ST11260
112700     WRITE RPT-REC FROM RPT-LABEL-COUNT-LINE AFTER ADVANCING 1.   ST11270
112800     MOVE "POOL RECORDS READ" TO RLC-LABEL.                       ST11280
112900     MOVE POOL-READ-COUNT TO RLC-COUNT.                           ST11290
113000     WRITE RPT-REC FROM RPT-LABEL-COUNT-LINE AFTER ADVANCING 1.   ST11300
113100     MOVE "TVOL RECORDS READ" TO RLC-LABEL.                       ST11310
113200     MOVE TVOL-READ-COUNT TO RLC-COUNT.                           ST11320
113300     WRITE RPT-REC FROM RPT-LABEL-COUNT-LINE AFTER ADVANCING 1.   ST11330
113400     MOVE "POD RECORDS READ" TO RLC-LABEL.                        ST11340
113500     MOVE POD-READ-COUNT TO RLC-COUNT.                            ST11350
113600     WRITE RPT-REC FROM RPT-LABEL-COUNT-LINE AFTER ADVANCING 1.   ST11360
113700     MOVE "ORPHANED PV" TO OC-LABEL.                              ST11370
113800     MOVE ORPHANED-PV-COUNT TO OC-COUNT.                          ST11380
113900     WRITE ORPH-REC FROM ORPH-COUNT-LINE AFTER ADVANCING 1.       ST11390
114000     MOVE "ORPHANED PVC" TO OC-LABEL.                             ST11400
114100     MOVE ORPHANED-PVC-COUNT TO OC-COUNT.                         ST11410
114200     WRITE ORPH-REC FROM ORPH-COUNT-LINE AFTER ADVANCING 1.       ST11420
114300     MOVE "ORPHANED K8S SNAPSHOTS" TO OC-LABEL.                   ST11430
114400     MOVE ORPH-K8S-SNAP-COUNT TO OC-COUNT.                        ST11440
114500     WRITE ORPH-REC FROM ORPH-COUNT-LINE AFTER ADVANCING 1.       ST11450
114600     MOVE "ORPHANED TRUENAS SNAPSHOTS" TO OC-LABEL.               ST11460
114700     MOVE ORPH-TN-SNAP-COUNT TO OC-COUNT.                         ST11470
114800     WRITE ORPH-REC FROM ORPH-COUNT-LINE AFTER ADVANCING 1.       ST11480
114900     MOVE "ORPHANED APPLIANCE VOLUMES" TO OC-LABEL.               ST11490
115000     MOVE ORPHANED-TVOL-COUNT TO OC-COUNT.                        ST11500
115100     WRITE ORPH-REC FROM ORPH-COUNT-LINE AFTER ADVANCING 1.       ST11510
115200     MOVE "ALERTS ISSUED" TO RLC-LABEL.                           ST11520
115300     MOVE ALERT-COUNT TO RLC-COUNT.                               ST11530
115400     WRITE RPT-REC FROM RPT-LABEL-COUNT-LINE AFTER ADVANCING 1.   ST11540
115500 950-EXIT.                                                        ST11550
115600     EXIT.                                                        ST11560
115700                                                                  ST11570
115800 1000-CLOSE-FILES.                                                ST11580
115900     MOVE "1000-CLOSE-FILES" TO PARA-NAME.                        ST11590
116000     CLOSE RPTFILE, ORPHFILE, ALRTFILE, SYSOUT.                   ST11600
116100 1000-EXIT.                                                       ST11610
116200     EXIT.                                                        ST11620
116300                                                                  ST11630
116400 1000-ABEND-RTN.                                                  ST11640
116500     WRITE SYSOUT-REC FROM ABEND-REC.                             ST11650
116600     DISPLAY "*** ABNORMAL END OF JOB - STGRECON ***"             ST11660
116700             UPON CONSOLE.                                        ST11670
116800     CLOSE SYSOUT.                                                ST11680
116900     DIVIDE ZERO-VAL INTO ONE-VAL.                                ST11690
117000                                                                  ST11700
117100 1100-PARM-REJECT-RTN.                                            ST11710
117200     MOVE "PARAMETERS INVALID: " TO RLC-LABEL.                    ST11720
117300     MOVE ABEND-REASON (1:40) TO RLC-LABEL (21:40).               ST11730
117400     MOVE ZERO TO RLC-COUNT.                                      ST11740
117500     OPEN OUTPUT RPTFILE.                                         ST11750
117600     WRITE RPT-REC FROM RPT-LABEL-COUNT-LINE.                     ST11760
117700     CLOSE RPTFILE.                                               ST11770
117800     DISPLAY "PARAMETERS INVALID: " ABEND-REASON.                 ST11780
117900     CLOSE SYSOUT.                                                ST11790
118000     MOVE +8 TO RETURN-CODE.                                      ST11800
118100     GOBACK.                                                      ST11810
