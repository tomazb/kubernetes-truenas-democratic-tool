000100******************************************************************  AL00010
000200*    ALRTREC  --  ALERT RECORD FOR ALRTFILE                      *  AL00020
000300*    ONE LINE PER ALERT EMITTED BY STGRECON UNIT 7               *  AL00030
000400*                                                                *  AL00040
000500*    112203 RPK  ORIGINAL LAYOUT FOR STORAGE RECON ALERT FILE    *  AL00050
000600******************************************************************  AL00060
000700  01  ALERT-RECORD.                                                 AL00070
000800      05  ALRT-LEVEL              PIC X(8).                         AL00080
000900          88  ALRT-IS-WARNING         VALUE "WARNING ".              AL00090
001000          88  ALRT-IS-ERROR           VALUE "ERROR   ".              AL00100
001100      05  ALRT-CATEGORY           PIC X(10).                        AL00110
001200      05  ALRT-MESSAGE            PIC X(100).                       AL00120
001300      05  FILLER                  PIC X(14).                        AL00130
