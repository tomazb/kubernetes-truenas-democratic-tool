000100******************************************************************  PR00010
000200*    PARMREC  --  BATCH CONTROL PARAMETERS RECORD                *  PR00020
000300*    ONE RECORD PER RUN - READ FROM PARMFILE BY STGRECON         *  PR00030
000400*    BEFORE ANY OTHER PROCESSING IS ALLOWED TO BEGIN             *  PR00040
000500*                                                                *  PR00050
000600*    011595 JS   ORIGINAL LAYOUT FOR NIGHTLY RECON JOB           *  PR00060
000700*    032201 RPK  ADDED OVERCOMMIT RATIO AND SNAPSIZE WARN-GB     *  PR00070
000750*    091503 RPK  FIELD WIDTHS TOTAL 34 - PARMFILE LRECL IS 35    *  PR00075
000760*               WITH THE 1-BYTE PAD BELOW, NOT 33 AS OLD RUNBOOK *  PR00076
000770*               SAYS - DO NOT "FIX" THIS WITHOUT CHECKING COBDD  *  PR00077
000800******************************************************************  PR00080
000900  01  PARM-RECORD.                                                  PR00090
001000      05  PARM-RUN-DATE           PIC 9(8).                         PR00100
001100      05  PARM-PEND-THRESH-MIN    PIC 9(5).                         PR00110
001200      05  PARM-SNAP-AGE-DAYS      PIC 9(3).                         PR00120
001300      05  PARM-POOL-WARN-PCT      PIC 9(3).                         PR00130
001400      05  PARM-POOL-CRIT-PCT      PIC 9(3).                         PR00140
001500      05  PARM-OVERCOMMIT-RATIO   PIC 9(2)V99.                      PR00150
001600      05  PARM-ORPHAN-ALERT-CNT   PIC 9(3).                         PR00160
001700      05  PARM-SNAPSIZE-WARN-GB   PIC 9(5).                         PR00170
001800      05  FILLER                  PIC X(1).                         PR00180
