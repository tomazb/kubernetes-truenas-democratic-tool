000100******************************************************************  VC00010
000200*    PVCREC  --  ORCHESTRATOR VOLUME CLAIM RECORD                *  VC00020
000300*    ONE ROW PER CLAIM ON THE PVCFILE NIGHTLY EXTRACT            *  VC00030
000400*                                                                *  VC00040
000500*    011595 JS   ORIGINAL LAYOUT                                 *  VC00050
000600*    091402 RPK  ADDED PVC-CREATED-TS FOR PENDING-AGE EDIT       *  VC00060
000700******************************************************************  VC00070
000800  01  PVC-RECORD.                                                   VC00080
000900      05  PVC-NAME                PIC X(30).                        VC00090
001000      05  PVC-NAMESPACE           PIC X(20).                        VC00100
001100      05  PVC-STORCLASS           PIC X(20).                        VC00110
001200      05  PVC-VOLUME-NAME         PIC X(30).                        VC00120
001300      05  PVC-CAPACITY-KB         PIC 9(13).                        VC00130
001400      05  PVC-PHASE               PIC X(10).                        VC00140
001500          88  PVC-PENDING             VALUE "PENDING   ".            VC00150
001600          88  PVC-BOUND               VALUE "BOUND     ".            VC00160
001700          88  PVC-LOST                VALUE "LOST      ".            VC00170
001800      05  PVC-CREATED-TS          PIC 9(14).                        VC00180
001900      05  FILLER                  PIC X(3).                        VC00190
