000100******************************************************************  AB00010
000200*    ABENDREC  --  SYSOUT ABEND DIAGNOSTIC LINE                  *  AB00020
000300*    WRITTEN TO SYSOUT BY 1000-ABEND-RTN BEFORE STGRECON TAKES   *  AB00030
000400*    THE DIVIDE-BY-ZERO FORCED ABEND.  SAME SHAPE AS THE OLD     *  AB00040
000500*    ABENDREC COPYBOOK -- KEEP THE FIELD NAMES, THE OPERATORS    *  AB00060
000700*    GREP FOR "PARA-NAME" IN THE OLD JOBS BEFORE YOU RENAME ANY  *  AB00080
000800*    OF THESE FIELDS.                                           *  AB00090
000900*                                                                *  AB00100
001000*    112203 RPK  ORIGINAL LAYOUT FOR STORAGE RECON ABEND LINE    *  AB00110
001100******************************************************************  AB00120
001200  01  ABEND-REC.                                                    AB00130
001300      05  FILLER                  PIC X(1)  VALUE SPACE.            AB00140
001400      05  FILLER                  PIC X(17) VALUE "STGRECON ABEND - ". AB00150
001500      05  PARA-NAME               PIC X(20).                        AB00160
001600      05  FILLER                  PIC X(2)  VALUE SPACES.           AB00170
001700      05  ABEND-REASON            PIC X(40).                        AB00180
001800      05  FILLER                  PIC X(2)  VALUE SPACES.           AB00190
001900      05  FILLER                  PIC X(4)  VALUE "EXP=".            AB00200
002000      05  EXPECTED-VAL            PIC 9(9).                         AB00210
002100      05  FILLER                  PIC X(5)  VALUE " ACT=".           AB00220
002200      05  ACTUAL-VAL              PIC 9(9).                         AB00230
002300      05  FILLER                  PIC X(23) VALUE SPACES.           AB00240
