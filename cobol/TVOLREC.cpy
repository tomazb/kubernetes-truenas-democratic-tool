000100******************************************************************  TV00010
000200*    TVOLREC  --  APPLIANCE BACKING VOLUME / FILE SHARE RECORD   *  TV00020
000300*    ONE ROW PER VOLUME OR SHARE ON THE TVOLFILE NIGHTLY EXTRACT *  TV00030
000400*                                                                *  TV00040
000500*    030798 JS   ORIGINAL LAYOUT                                 *  TV00050
000600*    112203 RPK  ADDED TVOL-TYPE FOR ISCSI/NFS ORPHAN EDIT SPLIT *  TV00060
000700******************************************************************  TV00070
000800  01  TVOL-RECORD.                                                  TV00080
000900      05  TVOL-NAME               PIC X(30).                        TV00090
001000      05  TVOL-TYPE               PIC X(5).                         TV00100
001100          88  TVOL-IS-ISCSI           VALUE "ISCSI".                TV00110
001200          88  TVOL-IS-NFS             VALUE "NFS  ".                TV00120
001300      05  TVOL-PATH               PIC X(60).                        TV00130
001400      05  TVOL-SIZE-KB            PIC 9(13).                        TV00140
001500      05  FILLER                  PIC X(4).                         TV00150
