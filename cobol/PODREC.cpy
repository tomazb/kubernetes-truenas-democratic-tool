000100******************************************************************  PD00010
000200*    PODREC  --  STORAGE-DRIVER POD STATUS RECORD                *  PD00020
000300*    ONE ROW PER DRIVER POD ON THE PODFILE NIGHTLY EXTRACT       *  PD00030
000400*                                                                *  PD00040
000500*    030798 JS   ORIGINAL LAYOUT                                 *  PD00050
000600******************************************************************  PD00060
000700  01  POD-RECORD.                                                   PD00070
000800      05  POD-NAME                PIC X(40).                        PD00080
000900      05  POD-NS                  PIC X(20).                        PD00090
001000      05  POD-PHASE               PIC X(10).                        PD00100
001100          88  POD-IS-RUNNING          VALUE "RUNNING   ".            PD00110
001200          88  POD-IS-PENDING          VALUE "PENDING   ".            PD00120
001300          88  POD-IS-FAILED           VALUE "FAILED    ".            PD00130
001400      05  POD-READY               PIC X(1).                         PD00140
001500          88  POD-IS-READY            VALUE "Y".                    PD00150
001600      05  POD-RESTARTS            PIC 9(4).                         PD00160
001700      05  FILLER                  PIC X(5).                         PD00170
