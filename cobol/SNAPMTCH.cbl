000100 IDENTIFICATION DIVISION.                                          SM00010
000200******************************************************************SM00020
000300 PROGRAM-ID.  SNAPMTCH.                                            SM00030
000400 AUTHOR. RON P. KLEIN.                                             SM00050
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                           SM00060
000600 DATE-WRITTEN. 11/22/91.                                           SM00070
000700 DATE-COMPILED. 11/22/91.                                          SM00080
000800 SECURITY. NON-CONFIDENTIAL.                                       SM00090
000900******************************************************************SM00100
001000*    SNAPMTCH - SNAPSHOT CANDIDATE-NAME MATCH SUBROUTINE          *SM00110
001100*    CALLED BY STGRECON'S 300-SERIES PARAGRAPHS.  BUILDS THE      *SM00120
001200*    THREE CANDIDATE APPLIANCE NAMES FOR AN ORCHESTRATOR          *SM00130
001300*    SNAPSHOT AND BINARY-SEARCHES THE SORTED TSNAP TABLE, SAME    *SM00140
001400*    WAY PATSRCH USED TO SEARCH ITS EQUIPMENT TABLE -- ONLY THIS  *SM00150
001500*    ONE DOES SEARCH ALL SINCE THE TABLE COMES IN SORTED.  ALSO   *SM00160
001600*    CARRIES THE CONTAINER-RELATED DATASET-NAME CHECK USED BY     *SM00170
001700*    DIRECTION B/B2 ON THE APPLIANCE SIDE.                        *SM00180
001800*                                                                 *SM00190
001900*    CHANGE LOG                                                   *SM00200
002000*    ----------                                                   *SM00210
002100*    120491 RPK  ORIGINAL - FUNCTION "A" ONLY, TICKET STOR-0095   *SM00220
002200*    121503 RPK  ADDED FUNCTION "C" DATASET-NAME CHECK FOR        *SM00230
002300*                DIRECTION B/B2, TICKET STOR-0097                *SM00240
002400*    011504 RPK  FUNCTION "A" NOW MARKS THE MATCHED TABLE ROW     *SM00250
002500*                NOT-ORPHAN SO DIRECTION B DOESN'T RE-FLAG IT     *SM00260
002600*    022204 JS   REVIEWED WITH RPK - NO CHANGE, SIGNED OFF        *SM00270
002700*    091504 RPK  COMMENT ONLY - CANDIDATE ORDER IS S@N, THEN      *SM00280
002800*                TANK/K8S/VOLUMES/S@N, THEN POOL0/K8S/VOLUMES/S@N*SM00290
002900*                DO NOT REORDER - RUNBOOK MATCHES FIRST HIT WON   *SM00300
003000*    Y2K    NO DATE FIELDS IN THIS SUBROUTINE - NOT Y2K EXPOSED   *SM00310
003100*    012899 RPK  CONFIRMED ABOVE DURING SHOP-WIDE Y2K SWEEP       *SM00320
003150*    080926 RPK  FUNCTION "C" WAS COMPARING AGAINST UPPERCASE     *SM00325
003160*                /K8S/, PVC-, DEMOCRATIC-CSI - APPLIANCE DATASET  *SM00326
003170*                TEXT IS ALL LOWERCASE SO THE COMPARE NEVER HIT,  *SM00327
003180*                ORPH-TN-SNAP-COUNT WAS COMING BACK ZERO EVERY    *SM00328
003190*                RUN.  CHANGED THE THREE LITERALS TO LOWERCASE,   *SM00329
003195*                TICKET STOR-0126                                 *SM00329A
003200******************************************************************SM00330
003300                                                                   SM00340
003400 ENVIRONMENT DIVISION.                                             SM00350
003500 CONFIGURATION SECTION.                                            SM00360
003600 SOURCE-COMPUTER. IBM-390.                                         SM00370
003700 OBJECT-COMPUTER. IBM-390.                                         SM00380
003800 INPUT-OUTPUT SECTION.                                             SM00390
003900                                                                   SM00400
004000 DATA DIVISION.                                                    SM00410
004100 FILE SECTION.                                                     SM00420
004200                                                                   SM00430
004300 WORKING-STORAGE SECTION.                                          SM00440
004400 01  MISC-FIELDS.                                                  SM00450
004500     05  W-SUBSTR-COUNT          PIC 9(3) COMP.                   SM00460
004600                                                                   SM00470
004700 01  W-CAND-1                    PIC X(80).                       SM00480
004800 01  W-CAND-1-BRK REDEFINES W-CAND-1.                              SM00490
004900     05  W-CAND-1-SRC            PIC X(30).                      SM00500
005000     05  W-CAND-1-AT             PIC X(1).                        SM00510
005100     05  W-CAND-1-NAME           PIC X(30).                      SM00520
005200     05  W-CAND-1-FILL           PIC X(19).                      SM00530
005300                                                                   SM00540
005400 01  W-CAND-2                    PIC X(80).                       SM00550
005500 01  W-CAND-3                    PIC X(80).                       SM00560
005600 01  W-CAND-3-BRK REDEFINES W-CAND-3.                              SM00570
005700     05  W-CAND-3-LEAD           PIC X(18).                       SM00580
005800     05  W-CAND-3-REST           PIC X(62).                       SM00590
005900                                                                   SM00600
006000 LINKAGE SECTION.                                                  SM00610
006100 01  SNAPMTCH-CALC-REC.                                            SM00620
006200     05  SNAPMTCH-FUNC-SW        PIC X.                            SM00630
006300         88  SNAPMTCH-NAME-SEARCH    VALUE "A".                   SM00640
006400         88  SNAPMTCH-DATASET-CHECK  VALUE "C".                   SM00650
006500     05  SNAPMTCH-SOURCE-PVC     PIC X(30).                       SM00660
006600     05  SNAPMTCH-SNAP-NAME      PIC X(30).                       SM00670
006700     05  SNAPMTCH-DATASET-TEXT   PIC X(60).                       SM00680
006800     05  SNAPMTCH-FOUND-SW       PIC X.                           SM00690
006900         88  SNAPMTCH-FOUND          VALUE "Y".                   SM00700
007000         88  SNAPMTCH-NOT-FOUND      VALUE "N".                   SM00710
007100                                                                   SM00720
007200 01  SNAPMTCH-DATASET-TEXT-BRK REDEFINES SNAPMTCH-DATASET-TEXT.    SM00730
007300     05  SNAPMTCH-DATASET-HEAD   PIC X(30).                       SM00740
007400     05  SNAPMTCH-DATASET-TAIL   PIC X(30).                       SM00750
007500                                                                   SM00760
007600     COPY TSNREC.                                                  SM00770
007700                                                                   SM00780
007800 01  RETURN-CD                  PIC 9(4) COMP.                     SM00790
007900                                                                   SM00800
008000 PROCEDURE DIVISION USING SNAPMTCH-CALC-REC,                       SM00810
008100         TSNAP-TABLE-CONTROL, TSNAP-TABLE, RETURN-CD.               SM00820
008200     MOVE ZERO TO RETURN-CD.                                       SM00830
008300     IF SNAPMTCH-NAME-SEARCH                                       SM00840
008400         PERFORM 100-BUILD-CANDIDATES                              SM00850
008500         PERFORM 200-SEARCH-CANDIDATES                             SM00860
008600     ELSE IF SNAPMTCH-DATASET-CHECK                                SM00870
008700         PERFORM 300-CHECK-CONTAINER-RELATED                       SM00880
008800     ELSE                                                          SM00890
008900         MOVE 16 TO RETURN-CD.                                     SM00900
009000     GOBACK.                                                       SM00910
009100                                                                   SM00920
009200 100-BUILD-CANDIDATES.                                             SM00930
009300*    CANDIDATE 1 -  S@N                                            *SM00940
009400     INITIALIZE W-CAND-1.                                         SM00950
009500     STRING SNAPMTCH-SOURCE-PVC DELIMITED BY SPACE                 SM00960
009600            "@"                 DELIMITED BY SIZE                 SM00970
009700            SNAPMTCH-SNAP-NAME  DELIMITED BY SPACE                 SM00980
009800            INTO W-CAND-1                                         SM00990
009900     END-STRING.                                                  SM01000
010000*    CANDIDATE 2 -  TANK/K8S/VOLUMES/S@N                           *SM01010
010100     INITIALIZE W-CAND-2.                                         SM01020
010200     STRING "tank/k8s/volumes/"  DELIMITED BY SIZE                 SM01030
010300            SNAPMTCH-SOURCE-PVC DELIMITED BY SPACE                 SM01040
010400            "@"                 DELIMITED BY SIZE                 SM01050
010500            SNAPMTCH-SNAP-NAME  DELIMITED BY SPACE                 SM01060
010600            INTO W-CAND-2                                         SM01070
010700     END-STRING.                                                  SM01080
010800*    CANDIDATE 3 -  POOL0/K8S/VOLUMES/S@N                          *SM01090
010900     INITIALIZE W-CAND-3.                                         SM01100
011000     STRING "pool0/k8s/volumes/" DELIMITED BY SIZE                 SM01110
011100            SNAPMTCH-SOURCE-PVC DELIMITED BY SPACE                 SM01120
011200            "@"                 DELIMITED BY SIZE                 SM01130
011300            SNAPMTCH-SNAP-NAME  DELIMITED BY SPACE                 SM01140
011400            INTO W-CAND-3                                         SM01150
011500     END-STRING.                                                  SM01160
011600                                                                   SM01170
011700 200-SEARCH-CANDIDATES.                                            SM01180
011800     MOVE "N" TO SNAPMTCH-FOUND-SW.                                SM01190
011900     SET TSNAP-T-IDX TO 1.                                        SM01200
012000     SEARCH ALL TSNAP-T-ENTRY                                      SM01210
012100         WHEN TSNAP-T-FULL-NAME (TSNAP-T-IDX) = W-CAND-1           SM01220
012200             MOVE "Y" TO SNAPMTCH-FOUND-SW                        SM01230
012300             SET TSNAP-T-NOT-ORPHAN (TSNAP-T-IDX) TO TRUE          SM01240
012400     END-SEARCH.                                                  SM01250
012500     IF SNAPMTCH-NOT-FOUND                                        SM01260
012600         SET TSNAP-T-IDX TO 1                                      SM01270
012700         SEARCH ALL TSNAP-T-ENTRY                                  SM01280
012800             WHEN TSNAP-T-FULL-NAME (TSNAP-T-IDX) = W-CAND-2       SM01290
012900                 MOVE "Y" TO SNAPMTCH-FOUND-SW                    SM01300
013000                 SET TSNAP-T-NOT-ORPHAN (TSNAP-T-IDX) TO TRUE      SM01310
013100         END-SEARCH                                               SM01320
013200     END-IF.                                                      SM01330
013300     IF SNAPMTCH-NOT-FOUND                                        SM01340
013400         SET TSNAP-T-IDX TO 1                                      SM01350
013500         SEARCH ALL TSNAP-T-ENTRY                                  SM01360
013600             WHEN TSNAP-T-FULL-NAME (TSNAP-T-IDX) = W-CAND-3       SM01370
013700                 MOVE "Y" TO SNAPMTCH-FOUND-SW                    SM01380
013800                 SET TSNAP-T-NOT-ORPHAN (TSNAP-T-IDX) TO TRUE      SM01390
013900         END-SEARCH                                               SM01400
014000     END-IF.                                                      SM01410
014100                                                                   SM01420
014200 300-CHECK-CONTAINER-RELATED.                                      SM01430
014300*    A TSNAP DATASET IS "CONTAINER-RELATED" IF IT CONTAINS ANY     *SM01440
014400*    OF /k8s/, pvc-, OR democratic-csi ANYWHERE IN THE TEXT.       *SM01450
014450*    DATASET TEXT COMES OFF THE APPLIANCE LOWERCASE - DO NOT       *SM01445
014460*    UPPERCASE THESE LITERALS, SEE 080926 RPK BELOW.               *SM01446
014500     MOVE "N" TO SNAPMTCH-FOUND-SW.                                SM01460
014600     MOVE ZERO TO W-SUBSTR-COUNT.                                  SM01470
014700     INSPECT SNAPMTCH-DATASET-TEXT TALLYING W-SUBSTR-COUNT         SM01480
014800             FOR ALL "/k8s/".                                      SM01490
014900     IF W-SUBSTR-COUNT > ZERO                                      SM01500
015000         MOVE "Y" TO SNAPMTCH-FOUND-SW                            SM01510
015100     END-IF.                                                      SM01520
015200     IF SNAPMTCH-NOT-FOUND                                        SM01530
015300         MOVE ZERO TO W-SUBSTR-COUNT                              SM01540
015400         INSPECT SNAPMTCH-DATASET-TEXT TALLYING W-SUBSTR-COUNT     SM01550
015500                 FOR ALL "pvc-"                                    SM01560
015600         IF W-SUBSTR-COUNT > ZERO                                  SM01570
015700             MOVE "Y" TO SNAPMTCH-FOUND-SW                        SM01580
015800         END-IF                                                   SM01590
015900     END-IF.                                                      SM01600
016000     IF SNAPMTCH-NOT-FOUND                                        SM01610
016100         MOVE ZERO TO W-SUBSTR-COUNT                              SM01620
016200         INSPECT SNAPMTCH-DATASET-TEXT TALLYING W-SUBSTR-COUNT     SM01630
016300                 FOR ALL "democratic-csi"                          SM01640
016400         IF W-SUBSTR-COUNT > ZERO                                  SM01650
016500             MOVE "Y" TO SNAPMTCH-FOUND-SW                        SM01660
016600         END-IF                                                   SM01670
016700     END-IF.                                                      SM01680
