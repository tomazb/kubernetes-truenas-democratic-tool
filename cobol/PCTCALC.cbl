000100 IDENTIFICATION DIVISION.                                          PC00010
000200******************************************************************PC00020
000300 PROGRAM-ID.  PCTCALC.                                             PC00030
000400 AUTHOR. RON P. KLEIN.                                             PC00040
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                           PC00050
000600 DATE-WRITTEN. 11/22/91.                                           PC00070
000700 DATE-COMPILED. 11/22/91.                                          PC00080
000800 SECURITY. NON-CONFIDENTIAL.                                       PC00090
000900******************************************************************PC00100
001000*    PCTCALC - UTILIZATION / RATIO SUBROUTINE FOR STORAGE RECON   *PC00110
001100*    ONE CALC-TYPE-SW FUNCTION SWITCH, SAME SHAPE AS THE OLD      *PC00120
001200*    CLCLBCST COST SUBROUTINE - CALLER LOADS THE SWITCH AND THE   *PC00130
001300*    TWO KB FIELDS, WE HAND BACK A ROUNDED RESULT (AND A BAND     *PC00140
001400*    FOR THE UTILIZATION FUNCTION ONLY).                          *PC00150
001500*                                                                 *PC00160
001600*    CHANGE LOG                                                   *PC00170
001700*    ----------                                                   *PC00180
001800*    112291 RPK  ORIGINAL - POOL UTILIZATION % + BAND, TICKET     *PC00190
001900*                STOR-0091                                        *PC00200
002000*    120403 RPK  ADDED THIN-RATIO FUNCTION FOR EFFICIENCY REPORT  *PC00210
002100*    121503 RPK  ADDED SNAPSHOT-OVERHEAD-PCT FUNCTION             *PC00220
002200*    022204 JS   REVIEWED WITH RPK - NO CHANGE, SIGNED OFF        *PC00230
002300*    091504 RPK  COMMENT ONLY - ALL THREE FUNCTIONS ROUND HALF-UP *PC00240
002400*                TO 2 DECIMALS PER THE RUNBOOK, NOT TRUNCATED     *PC00250
002500*    Y2K    NO DATE FIELDS IN THIS SUBROUTINE - NOT Y2K EXPOSED   *PC00260
002600*    020199 RPK  CONFIRMED ABOVE DURING SHOP-WIDE Y2K SWEEP       *PC00270
002700*    050602 JS   CHANGED ZERO-DENOMINATOR RESULT FROM HIGH-VALUE  *PC00280
002800*                TO ZERO PERCENT - BAD DATA WAS PAGING NIGHT OPS  *PC00290
002900******************************************************************PC00300
003000                                                                   PC00310
003100 ENVIRONMENT DIVISION.                                             PC00320
003200 CONFIGURATION SECTION.                                            PC00330
003300 SOURCE-COMPUTER. IBM-390.                                         PC00340
003400 OBJECT-COMPUTER. IBM-390.                                         PC00350
003500 INPUT-OUTPUT SECTION.                                             PC00360
003600                                                                   PC00370
003700 DATA DIVISION.                                                    PC00380
003800 FILE SECTION.                                                     PC00390
003900                                                                   PC00400
004000 WORKING-STORAGE SECTION.                                          PC00410
004100 01  MISC-FIELDS.                                                  PC00420
004200     05  W-TEMP-PCT              PIC S9(5)V99 COMP-3.               PC00430
004300                                                                   PC00440
004400 LINKAGE SECTION.                                                  PC00450
004500 01  PCTCALC-CALC-REC.                                             PC00460
004600     05  PCTCALC-TYPE-SW         PIC X.                            PC00470
004700         88  PCTCALC-UTIL-PCT        VALUE "U".                    PC00480
004800         88  PCTCALC-THIN-RATIO      VALUE "T".                    PC00490
004900         88  PCTCALC-OVERHEAD-PCT    VALUE "O".                    PC00500
005000     05  PCTCALC-NUMERATOR-KB    PIC 9(15) COMP-3.                 PC00510
005100     05  PCTCALC-DENOMINATOR-KB  PIC 9(15) COMP-3.                 PC00520
005200     05  PCTCALC-WARN-PCT        PIC 9(3).                         PC00530
005300     05  PCTCALC-CRIT-PCT        PIC 9(3).                         PC00540
005400     05  PCTCALC-RESULT          PIC S9(5)V99 COMP-3.              PC00550
005500     05  PCTCALC-BAND-OUT        PIC X(8).                         PC00560
005600         88  PCTCALC-NORMAL          VALUE "NORMAL  ".              PC00570
005700         88  PCTCALC-WARNING         VALUE "WARNING ".              PC00580
005800         88  PCTCALC-CRITICAL        VALUE "CRITICAL".              PC00590
005900                                                                   PC00600
006000 01  RETURN-CD                  PIC 9(4) COMP.                     PC00610
006100                                                                   PC00620
006200 PROCEDURE DIVISION USING PCTCALC-CALC-REC, RETURN-CD.              PC00630
006300     MOVE ZERO TO RETURN-CD.                                       PC00640
006400     IF PCTCALC-UTIL-PCT                                           PC00650
006500         PERFORM 100-CALC-UTIL-PCT                                 PC00660
006600     ELSE IF PCTCALC-THIN-RATIO                                    PC00670
006700         PERFORM 200-CALC-THIN-RATIO                               PC00680
006800     ELSE IF PCTCALC-OVERHEAD-PCT                                  PC00690
006900         PERFORM 300-CALC-OVERHEAD-PCT                             PC00700
007000     ELSE                                                          PC00710
007100         MOVE 16 TO RETURN-CD.                                     PC00720
007200     GOBACK.                                                       PC00730
007300                                                                   PC00740
007400 100-CALC-UTIL-PCT.                                                PC00750
007500*    PCTCALC-NUMERATOR-KB = POOL-USED-KB, PCTCALC-DENOMINATOR-KB = PC00760
007600*    POOL-TOTAL-KB.  SEE 050602 JS ABOVE FOR THE ZERO-DENOM RULE.  PC00770
007700     IF PCTCALC-DENOMINATOR-KB = ZERO                              PC00780
007800         MOVE ZERO TO PCTCALC-RESULT                               PC00790
007900     ELSE                                                          PC00800
008000         COMPUTE PCTCALC-RESULT ROUNDED =                          PC00810
008100             (PCTCALC-NUMERATOR-KB / PCTCALC-DENOMINATOR-KB)        PC00820
008200                 * 100                                             PC00830
008300     END-IF.                                                       PC00840
008400     MOVE PCTCALC-RESULT TO W-TEMP-PCT.                            PC00850
008500     EVALUATE TRUE                                                 PC00860
008600         WHEN W-TEMP-PCT >= PCTCALC-CRIT-PCT                       PC00870
008700             MOVE "CRITICAL" TO PCTCALC-BAND-OUT                   PC00880
008800         WHEN W-TEMP-PCT >= PCTCALC-WARN-PCT                       PC00890
008900             MOVE "WARNING " TO PCTCALC-BAND-OUT                   PC00900
009000         WHEN OTHER                                                PC00910
009100             MOVE "NORMAL  " TO PCTCALC-BAND-OUT                   PC00920
009200     END-EVALUATE.                                                 PC00930
009300                                                                   PC00940
009400 200-CALC-THIN-RATIO.                                              PC00950
009500*    PCTCALC-NUMERATOR-KB = TOTAL PV PROVISIONED KB,                PC00960
009600*    PCTCALC-DENOMINATOR-KB = TOTAL POOL USED KB.                   PC00970
009700     IF PCTCALC-DENOMINATOR-KB = ZERO                              PC00980
009800         MOVE ZERO TO PCTCALC-RESULT                               PC00990
009900     ELSE                                                          PC01000
010000         COMPUTE PCTCALC-RESULT ROUNDED =                          PC01010
010100             PCTCALC-NUMERATOR-KB / PCTCALC-DENOMINATOR-KB          PC01020
010200     END-IF.                                                       PC01030
010300                                                                   PC01040
010400 300-CALC-OVERHEAD-PCT.                                            PC01050
010500*    PCTCALC-NUMERATOR-KB = TOTAL SNAPSHOT USED KB,                 PC01060
010600*    PCTCALC-DENOMINATOR-KB = TOTAL POOL USED KB.                   PC01070
010700     IF PCTCALC-DENOMINATOR-KB = ZERO                              PC01080
010800         MOVE ZERO TO PCTCALC-RESULT                               PC01090
010900     ELSE                                                          PC01100
011000         COMPUTE PCTCALC-RESULT ROUNDED =                          PC01110
011100             (PCTCALC-NUMERATOR-KB / PCTCALC-DENOMINATOR-KB)        PC01120
011200                 * 100                                             PC01130
011300     END-IF.                                                       PC01140
