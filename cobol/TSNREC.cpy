000100******************************************************************  TS00010
000200*    TSNREC  --  APPLIANCE FILESYSTEM SNAPSHOT RECORD            *  TS00020
000300*    ONE ROW PER SNAPSHOT ON THE TSNAPFIL NIGHTLY EXTRACT.       *  TS00030
000400*    FILE ARRIVES PRE-SORTED BY TSNAP-FULL-NAME SO STGRECON CAN  *  TS00040
000500*    LOAD IT INTO TSNAP-TABLE BELOW AND SEARCH ALL (BINARY) IT.  *  TS00050
000600*                                                                *  TS00060
000700*    030798 JS   ORIGINAL LAYOUT                                 *  TS00070
000800*    112203 RPK  ADDED TSNAP-TABLE FOR BINARY-SEARCH RECON PASS  *  TS00080
000900******************************************************************  TS00090
001000  01  TSNAP-RECORD.                                                 TS00100
001100      05  TSNAP-FULL-NAME         PIC X(80).                        TS00110
001200      05  TSNAP-DATASET           PIC X(60).                        TS00120
001300      05  TSNAP-NAME              PIC X(30).                        TS00130
001400      05  TSNAP-CREATED           PIC 9(8).                         TS00140
001500      05  TSNAP-USED-KB           PIC 9(13).                        TS00150
001600      05  TSNAP-REF-KB            PIC 9(13).                        TS00160
001700      05  FILLER                  PIC X(8).                         TS00170
001800                                                                    TS00180
001900  01  TSNAP-TABLE-CONTROL.                                          TS00190
002000      05  TSNAP-TABLE-COUNT       PIC 9(5) COMP.                    TS00200
002100      05  TSNAP-TABLE-MAX         PIC 9(5) COMP VALUE 20000.        TS00210
002200  01  TSNAP-TABLE.                                                  TS00220
002300      05  TSNAP-T-ENTRY OCCURS 1 TO 20000 TIMES                     TS00230
002400              DEPENDING ON TSNAP-TABLE-COUNT                        TS00240
002500              ASCENDING KEY IS TSNAP-T-FULL-NAME                    TS00250
002600              INDEXED BY TSNAP-T-IDX.                                TS00260
002700          10  TSNAP-T-FULL-NAME   PIC X(80).                        TS00270
002800          10  TSNAP-T-DATASET     PIC X(60).                        TS00280
002900          10  TSNAP-T-NAME        PIC X(30).                        TS00290
003000          10  TSNAP-T-CREATED     PIC 9(8).                         TS00300
003100          10  TSNAP-T-USED-KB     PIC 9(13).                        TS00310
003200          10  TSNAP-T-REF-KB      PIC 9(13).                        TS00320
003300          10  TSNAP-T-ORPHAN-SW   PIC X(1).                         TS00330
003400              88  TSNAP-T-IS-ORPHAN   VALUE "Y".                    TS00340
003500              88  TSNAP-T-NOT-ORPHAN  VALUE "N".                    TS00350
