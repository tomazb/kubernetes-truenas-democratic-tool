000100******************************************************************  PL00010
000200*    POOLREC  --  APPLIANCE STORAGE POOL RECORD                  *  PL00020
000300*    ONE ROW PER POOL ON THE POOLFILE NIGHTLY EXTRACT            *  PL00030
000400*                                                                *  PL00040
000500*    030798 JS   ORIGINAL LAYOUT                                 *  PL00050
000600******************************************************************  PL00060
000700  01  POOL-RECORD.                                                  PL00070
000800      05  POOL-NAME               PIC X(20).                        PL00080
000900      05  POOL-STATUS             PIC X(10).                        PL00090
001000          88  POOL-ONLINE             VALUE "ONLINE    ".            PL00100
001100          88  POOL-DEGRADED           VALUE "DEGRADED  ".            PL00110
001200          88  POOL-FAULTED            VALUE "FAULTED   ".            PL00120
001300      05  POOL-TOTAL-KB           PIC 9(13).                        PL00130
001400      05  POOL-USED-KB            PIC 9(13).                        PL00140
001500      05  POOL-FREE-KB            PIC 9(13).                        PL00150
001600      05  POOL-FRAG-PCT           PIC 9(3).                         PL00160
001700      05  POOL-HEALTHY            PIC X(1).                         PL00170
001800          88  POOL-IS-HEALTHY         VALUE "Y".                    PL00180
001900          88  POOL-NOT-HEALTHY        VALUE "N".                    PL00190
002000      05  FILLER                  PIC X(5).                        PL00200
