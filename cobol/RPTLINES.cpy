000100******************************************************************  RL00010
000200*    RPTLINES  --  132-COLUMN LINE LAYOUTS FOR RPTFILE           *  RL00020
000300*    THE HEALTH & RECONCILIATION SUMMARY REPORT.  EACH SECTION   *  RL00030
000400*    OF STGRECON'S 900-SERIES PARAGRAPHS MOVES ITS OWN FIGURES   *  RL00040
000500*    INTO ONE OF THESE AREAS AND DOES "WRITE RPT-REC FROM ...",  *  RL00050
000600*    SAME AS PATLIST DOES FOR THE OLD PATIENT DETAIL REPORT.     *  RL00070
000700*                                                                *  RL00080
000800*    112203 RPK  ORIGINAL LAYOUT FOR STORAGE RECON SUMMARY RPT   *  RL00090
000900*    020504 RPK  ADDED RPT-RECOMMEND-LINE FOR SECTIONS 4 AND 8   *  RL00100
001000******************************************************************  RL00110
001100  01  RPT-HEADING-LINE.                                             RL00120
001200      05  FILLER                  PIC X(1)  VALUE SPACE.            RL00130
001300      05  FILLER                  PIC X(44)  VALUE                  RL00140
001400          "STORAGE RECONCILIATION AND HEALTH CHECK RUN".            RL00150
001500      05  FILLER                  PIC X(10) VALUE " FOR DATE ".     RL00160
001600      05  RHL-RUN-DATE            PIC X(10).                        RL00170
001700      05  FILLER                  PIC X(67) VALUE SPACES.           RL00180
001800                                                                    RL00190
001900  01  RPT-POOL-HDR-LINE.                                            RL00200
002000      05  FILLER                  PIC X(1)  VALUE SPACE.            RL00210
002100      05  FILLER                  PIC X(20) VALUE "POOL NAME".      RL00220
002200      05  FILLER                  PIC X(16) VALUE "TOTAL KB".       RL00230
002300      05  FILLER                  PIC X(16) VALUE "USED KB".        RL00240
002400      05  FILLER                  PIC X(16) VALUE "FREE KB".        RL00250
002500      05  FILLER                  PIC X(10) VALUE "UTIL %".         RL00260
002600      05  FILLER                  PIC X(12) VALUE "BAND".           RL00270
002700      05  FILLER                  PIC X(10) VALUE "HEALTH".         RL00280
002800      05  FILLER                  PIC X(31) VALUE SPACES.           RL00290
002900                                                                    RL00300
003000  01  RPT-POOL-DETAIL-LINE.                                         RL00310
003100      05  FILLER                  PIC X(1)  VALUE SPACE.            RL00320
003200      05  RPL-NAME                PIC X(20).                        RL00330
003300      05  RPL-TOTAL-KB            PIC Z(12)9.                       RL00340
003400      05  FILLER                  PIC X(3)  VALUE SPACES.           RL00350
003500      05  RPL-USED-KB             PIC Z(12)9.                       RL00360
003600      05  FILLER                  PIC X(3)  VALUE SPACES.           RL00370
003700      05  RPL-FREE-KB             PIC Z(12)9.                       RL00380
003800      05  FILLER                  PIC X(3)  VALUE SPACES.           RL00390
003900      05  RPL-UTIL-PCT            PIC ZZ9.99.                       RL00400
004000      05  FILLER                  PIC X(3)  VALUE SPACES.           RL00410
004100      05  RPL-BAND                PIC X(10).                       RL00420
004200      05  FILLER                  PIC X(2)  VALUE SPACES.           RL00430
004300      05  RPL-HEALTH              PIC X(10).                       RL00440
004400      05  FILLER                  PIC X(32) VALUE SPACES.           RL00450
004500                                                                    RL00460
004600  01  RPT-POOL-TOTALS-LINE.                                         RL00470
004700      05  FILLER                  PIC X(1)  VALUE SPACE.            RL00480
004800      05  FILLER                  PIC X(20) VALUE "GRAND TOTALS".   RL00490
004900      05  RPT-GT-TOTAL-KB         PIC Z(12)9.                       RL00500
005000      05  FILLER                  PIC X(3)  VALUE SPACES.           RL00510
005100      05  RPT-GT-USED-KB          PIC Z(12)9.                       RL00520
005200      05  FILLER                  PIC X(3)  VALUE SPACES.           RL00530
005300      05  RPT-GT-FREE-KB          PIC Z(12)9.                       RL00540
005400      05  FILLER                  PIC X(66) VALUE SPACES.           RL00550
005500                                                                    RL00560
005600  01  RPT-DRIVER-LINE.                                              RL00570
005700      05  FILLER                  PIC X(1)  VALUE SPACE.            RL00580
005800      05  FILLER                  PIC X(30) VALUE                  RL00590
005900          "DRIVER PODS TOT/RUNNING/READY".                          RL00600
006000      05  RDL-TOTAL               PIC ZZZ9.                         RL00610
006100      05  FILLER                  PIC X(2)  VALUE SPACES.           RL00620
006200      05  RDL-RUNNING             PIC ZZZ9.                         RL00630
006300      05  FILLER                  PIC X(2)  VALUE SPACES.           RL00640
006400      05  RDL-READY               PIC ZZZ9.                         RL00650
006500      05  FILLER                  PIC X(3)  VALUE SPACES.           RL00660
006600      05  RDL-VERDICT             PIC X(10).                       RL00670
006700      05  FILLER                  PIC X(2)  VALUE SPACES.           RL00680
006800      05  RDL-REASON              PIC X(40).                       RL00690
006900      05  FILLER                  PIC X(30) VALUE SPACES.           RL00700
007000                                                                    RL00710
007100  01  RPT-SNAP-COUNT-LINE.                                          RL00720
007200      05  FILLER                  PIC X(1)  VALUE SPACE.            RL00730
007300      05  RSL-LABEL               PIC X(40).                        RL00740
007400      05  RSL-VALUE-1             PIC Z(8)9.                        RL00750
007500      05  FILLER                  PIC X(2)  VALUE SPACES.           RL00760
007600      05  RSL-VALUE-2             PIC Z(8)9.                        RL00770
007700      05  FILLER                  PIC X(2)  VALUE SPACES.           RL00780
007800      05  RSL-VALUE-3             PIC Z(8)9.                        RL00790
007900      05  FILLER                  PIC X(60) VALUE SPACES.           RL00800
008000                                                                    RL00810
008100  01  RPT-SNAP-SIZE-LINE.                                           RL00820
008200      05  FILLER                  PIC X(1)  VALUE SPACE.            RL00830
008300      05  FILLER                  PIC X(40) VALUE                  RL00840
008400          "APPLIANCE SNAPSHOT TOTAL SIZE (GB)".                     RL00850
008500      05  RSG-SIZE-GB             PIC Z(5)9.9.                      RL00860
008600      05  FILLER                  PIC X(84) VALUE SPACES.           RL00870
008700                                                                    RL00880
008800  01  RPT-SNAP-HIST-LINE.                                           RL00890
008900      05  FILLER                  PIC X(1)  VALUE SPACE.            RL00900
009000      05  FILLER                  PIC X(40) VALUE                  RL00910
009100          "AGE BANDS - 24H/WEEK/MONTH/OLDER".                       RL00920
009200      05  RSH-24H                 PIC Z(6)9.                        RL00930
009300      05  FILLER                  PIC X(1)  VALUE SPACE.            RL00940
009400      05  RSH-WEEK                PIC Z(6)9.                       RL00950
009500      05  FILLER                  PIC X(1)  VALUE SPACE.            RL00960
009600      05  RSH-MONTH               PIC Z(6)9.                       RL00970
009700      05  FILLER                  PIC X(1)  VALUE SPACE.            RL00980
009800      05  RSH-OLDER               PIC Z(6)9.                       RL00990
009900      05  FILLER                  PIC X(60) VALUE SPACES.           RL01000
010000                                                                    RL01010
010100  01  RPT-SNAP-DATES-LINE.                                          RL01020
010200      05  FILLER                  PIC X(1)  VALUE SPACE.            RL01030
010300      05  FILLER                  PIC X(40) VALUE                  RL01040
010400          "OLDEST/NEWEST SNAP DATE, AVG AGE-DAYS".                  RL01050
010500      05  RSD-OLDEST              PIC X(8).                         RL01060
010600      05  FILLER                  PIC X(2)  VALUE SPACES.           RL01070
010700      05  RSD-NEWEST              PIC X(8).                         RL01080
010800      05  FILLER                  PIC X(2)  VALUE SPACES.           RL01090
010900      05  RSD-AVG-AGE             PIC ZZ9.9.                       RL01100
011000      05  FILLER                  PIC X(66) VALUE SPACES.           RL01110
011100                                                                    RL01120
011200  01  RPT-EFF-LINE.                                                 RL01130
011300      05  FILLER                  PIC X(1)  VALUE SPACE.            RL01140
011400      05  FILLER                  PIC X(30) VALUE                  RL01150
011500          "THIN RATIO / SNAP OVERHEAD %".                           RL01160
011600      05  REL-THIN-RATIO          PIC Z9.99.                       RL01170
011700      05  FILLER                  PIC X(3)  VALUE SPACES.           RL01180
011800      05  REL-OVERHEAD-PCT        PIC ZZ9.99.                       RL01190
011900      05  FILLER                  PIC X(88) VALUE SPACES.           RL02000
012000                                                                    RL02010
012100  01  RPT-RECOMMEND-LINE.                                           RL02020
012200      05  FILLER                  PIC X(1)  VALUE SPACE.            RL02030
012300      05  FILLER                  PIC X(14) VALUE "RECOMMEND:  ".   RL02040
012400      05  RRL-TEXT                PIC X(80).                        RL02050
012500      05  FILLER                  PIC X(37) VALUE SPACES.           RL02060
012600                                                                    RL02070
012700  01  RPT-LABEL-COUNT-LINE.                                         RL02080
012800      05  FILLER                  PIC X(1)  VALUE SPACE.            RL02090
012900      05  RLC-LABEL               PIC X(50).                        RL02100
013000      05  RLC-COUNT               PIC Z(9)9.                        RL02110
013100      05  FILLER                  PIC X(71) VALUE SPACES.           RL02120
013200                                                                    RL02130
013300  01  RPT-BLANK-LINE.                                                RL02140
013400      05  FILLER                  PIC X(132) VALUE SPACES.          RL02150
