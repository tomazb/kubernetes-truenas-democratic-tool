000100******************************************************************  OL00010
000200*    ORPHLINE  --  ORPHAN DETAIL / TRAILER LINES FOR ORPHFILE    *  OL00020
000300*    132-COLUMN REPORT LINES WRITTEN BY STGRECON UNITS 1,2,3     *  OL00030
000400*                                                                *  OL00040
000500*    112203 RPK  ORIGINAL LAYOUT FOR STORAGE RECON ORPHAN RPT    *  OL00050
000600******************************************************************  OL00060
000700  01  ORPH-DETAIL-LINE.                                             OL00070
000800      05  ORPH-TYPE               PIC X(14).                        OL00080
000900      05  ORPH-NAME               PIC X(30).                        OL00090
001000      05  ORPH-LOCATION           PIC X(20).                        OL00100
001100      05  ORPH-SIZE-KB            PIC Z(12)9.                       OL00110
001200      05  ORPH-REASON             PIC X(40).                        OL00120
001300      05  FILLER                  PIC X(15).                        OL00130
001400                                                                    OL00140
001500  01  ORPH-COUNT-LINE.                                              OL00150
001600      05  FILLER                  PIC X(1)  VALUE SPACE.            OL00160
001700      05  OC-LABEL                PIC X(40).                        OL00170
001800      05  OC-COUNT                PIC ZZZ,ZZ9.                      OL00180
001900      05  FILLER                  PIC X(84).                        OL00190
