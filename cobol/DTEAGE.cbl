000100 IDENTIFICATION DIVISION.                                          DT00010
000200******************************************************************DT00020
000300 PROGRAM-ID.  DTEAGE.                                              DT00030
000400 AUTHOR. RON P. KLEIN.                                             DT00040
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                           DT00050
000600 DATE-WRITTEN. 11/22/91.                                           DT00070
000700 DATE-COMPILED. 11/22/91.                                          DT00080
000800 SECURITY. NON-CONFIDENTIAL.                                       DT00090
000900******************************************************************DT00100
001000*    DTEAGE - AGE-MATHS SUBROUTINE FOR THE STORAGE RECON JOB      *DT00110
001100*    CALLED BY STGRECON WHEREVER A MINUTE AGE, A WHOLE-DAY AGE,   *DT00120
001200*    OR AN AGE-BAND CLASSIFICATION IS NEEDED AGAINST THE PARMFILE *DT00130
001300*    RUN-DATE.  ONE LITTLE ROUTINE, THREE FUNCTIONS, SAME AS THE  *DT00140
001400*    OLD SHOP HABIT OF ONE CALC SUBPROGRAM PER FAMILY OF MATH.    *DT00150
001500*                                                                 *DT00160
001600*    CHANGE LOG                                                   *DT00170
001700*    ----------                                                   *DT00180
001800*    112291 RPK  ORIGINAL - MINUTE-AGE FUNCTION ONLY, TICKET      *DT00190
001900*                STOR-0091, NEEDED BY PVC PENDING-TOO-LONG EDIT   *DT00200
002000*    120403 RPK  ADDED DAY-AGE FUNCTION FOR TSNAP/KSNAP STALENESS *DT00210
002100*    011504 RPK  ADDED AGE-BAND FUNCTION, TICKET STOR-0104        *DT00220
002200*    022204 JS   REVIEWED WITH RPK - NO CHANGE, SIGNED OFF        *DT00230
002300*    091504 RPK  COMMENT ONLY - CONFIRMED AGES TRUNCATE, NOT      *DT00240
002400*                ROUND, PER THE RUNBOOK - DO NOT "FIX" THIS       *DT00250
002500*    Y2K    ALL DATE FIELDS HERE ARE FULL 9(8) CCYYMMDD - THIS    *DT00260
002600*    012899 RPK  SUBROUTINE WAS BUILT CLEAN FOR Y2K, NO 2-DIGIT   *DT00270
002700*                YEAR WINDOWING LOGIC ANYWHERE IN DTEAGE          *DT00280
002800*    030100 RPK  Y2K POST-MORTEM - NO FIX NEEDED, VERIFIED AGAIN  *DT00290
002900*    041702 JS   ADDED TRACE DISPLAY FOR ROW-ZERO AGE CONDITION   *DT00300
003000*    081202 RPK  REMOVED TRACE DISPLAY - TOO NOISY IN PRODUCTION  *DT00310
003100******************************************************************DT00320
003200                                                                   DT00330
003300 ENVIRONMENT DIVISION.                                             DT00340
003400 CONFIGURATION SECTION.                                            DT00350
003500 SOURCE-COMPUTER. IBM-390.                                         DT00360
003600 OBJECT-COMPUTER. IBM-390.                                         DT00370
003700 INPUT-OUTPUT SECTION.                                             DT00380
003800                                                                   DT00390
003900 DATA DIVISION.                                                    DT00400
004000 FILE SECTION.                                                     DT00410
004100                                                                   DT00420
004200 WORKING-STORAGE SECTION.                                          DT00430
004300 01  MISC-FIELDS.                                                  DT00440
004400     05  W-RUN-MINUTES           PIC S9(9) COMP-3.                 DT00450
004500     05  W-CREATE-MINUTES        PIC S9(9) COMP-3.                 DT00460
004600     05  W-RUN-DAYS              PIC S9(7) COMP-3.                 DT00470
004700     05  W-CREATE-DAYS           PIC S9(7) COMP-3.                 DT00480
004800     05  W-CREATE-DATE-ONLY      PIC 9(8).                         DT00530
004900                                                                   DT00540
005000 01  W-RUN-DATE-WORK             PIC 9(8).                         DT00541
005100 01  W-RUN-DATE-BRK REDEFINES W-RUN-DATE-WORK.                     DT00542
005200     05  W-RUN-CCYY              PIC 9(4).                        DT00543
005300     05  W-RUN-MM                PIC 9(2).                        DT00544
005400     05  W-RUN-DD                PIC 9(2).                        DT00545
005500                                                                   DT00546
005600 01  W-HHMMSS-GROUP.                                               DT00547
005700     05  W-HH                    PIC 9(2).                        DT00500
005800     05  W-MM                    PIC 9(2).                        DT00510
005900     05  W-SS                    PIC 9(2).                        DT00520
006000 01  W-HHMMSS-PART REDEFINES W-HHMMSS-GROUP PIC 9(6).               DT00548
006100                                                                   DT00549
006200 LINKAGE SECTION.                                                  DT00550
006300 01  DTEAGE-CALC-REC.                                              DT00560
006400     05  DTEAGE-FUNC-SW          PIC X.                            DT00570
006500         88  DTEAGE-MINUTE-AGE       VALUE "M".                    DT00580
006600         88  DTEAGE-DAY-AGE          VALUE "D".                    DT00590
006700         88  DTEAGE-AGE-BAND         VALUE "B".                    DT00600
006800     05  DTEAGE-RUN-DATE         PIC 9(8).                         DT00610
006900     05  DTEAGE-CREATE-DATE-TS   PIC 9(14).                        DT00620
007000     05  DTEAGE-AGE-MINUTES      PIC S9(9) COMP-3.                 DT00630
007100     05  DTEAGE-AGE-DAYS         PIC S9(7) COMP-3.                 DT00640
007200     05  DTEAGE-AGE-BAND-OUT     PIC X(10).                        DT00650
007300         88  DTEAGE-LAST-24H         VALUE "LAST-24H  ".           DT00660
007400         88  DTEAGE-LAST-WEEK        VALUE "LAST-WEEK ".           DT00670
007500         88  DTEAGE-LAST-MONTH       VALUE "LAST-MONTH".           DT00680
007600         88  DTEAGE-OLDER            VALUE "OLDER     ".           DT00690
007700                                                                   DT00700
007800 01  DTEAGE-CREATE-TS-BRK REDEFINES DTEAGE-CREATE-DATE-TS.         DT00701
007900     05  DTEAGE-CREATE-CCYY      PIC 9(4).                        DT00702
008000     05  DTEAGE-CREATE-MM        PIC 9(2).                        DT00703
008100     05  DTEAGE-CREATE-DD        PIC 9(2).                        DT00704
008200     05  DTEAGE-CREATE-HH        PIC 9(2).                        DT00705
008300     05  DTEAGE-CREATE-MI        PIC 9(2).                        DT00706
008400     05  DTEAGE-CREATE-SS        PIC 9(2).                        DT00707
008500                                                                   DT00720
008600 01  RETURN-CD                  PIC 9(4) COMP.                     DT00710
008700                                                                   DT00721
008800 PROCEDURE DIVISION USING DTEAGE-CALC-REC, RETURN-CD.               DT00730
008900     MOVE ZERO TO RETURN-CD.                                       DT00740
009000     EVALUATE TRUE                                                 DT00750
009100         WHEN DTEAGE-MINUTE-AGE                                    DT00760
009200             PERFORM 100-CALC-MINUTE-AGE                           DT00770
009300         WHEN DTEAGE-DAY-AGE                                       DT00780
009400             PERFORM 200-CALC-DAY-AGE                              DT00790
009500         WHEN DTEAGE-AGE-BAND                                      DT00800
009600             PERFORM 300-CALC-AGE-BAND                             DT00810
009700         WHEN OTHER                                                DT00820
009800             MOVE 16 TO RETURN-CD                                  DT00830
009900     END-EVALUATE.                                                 DT00840
010000     GOBACK.                                                       DT00850
010100                                                                   DT00860
010200 100-CALC-MINUTE-AGE.                                              DT00870
010300*    AGE, IN WHOLE MINUTES, FROM DTEAGE-CREATE-DATE-TS TO          *DT00880
010400*    DTEAGE-RUN-DATE TAKEN AS MIDNIGHT.  TRUNCATED, NOT ROUNDED -  *DT00890
010500*    SEE THE 091504 RPK COMMENT ABOVE.                            *DT00900
010600     MOVE DTEAGE-RUN-DATE TO W-RUN-DATE-WORK.                      DT00910
010700     COMPUTE W-RUN-DAYS =                                          DT00920
010800         FUNCTION INTEGER-OF-DATE (W-RUN-DATE-WORK).                DT00930
010900     COMPUTE W-RUN-MINUTES = W-RUN-DAYS * 1440.                    DT00940
011000     MOVE DTEAGE-CREATE-CCYY TO W-RUN-CCYY.                        DT00950
011100     MOVE DTEAGE-CREATE-MM   TO W-RUN-MM.                          DT00960
011200     MOVE DTEAGE-CREATE-DD   TO W-RUN-DD.                          DT00970
011300     MOVE W-RUN-DATE-WORK    TO W-CREATE-DATE-ONLY.                DT00980
011400     MOVE DTEAGE-CREATE-HH   TO W-HH.                              DT00990
011500     MOVE DTEAGE-CREATE-MI   TO W-MM.                              DT01000
011600     MOVE DTEAGE-CREATE-SS   TO W-SS.                              DT01010
011700     COMPUTE W-CREATE-DAYS =                                       DT01020
011800         FUNCTION INTEGER-OF-DATE (W-CREATE-DATE-ONLY).             DT01030
011900     COMPUTE W-CREATE-MINUTES =                                    DT01040
012000         (W-CREATE-DAYS * 1440) + (W-HH * 60) + W-MM.               DT01050
012100     COMPUTE DTEAGE-AGE-MINUTES =                                  DT01060
012200         W-RUN-MINUTES - W-CREATE-MINUTES.                         DT01070
012300     IF DTEAGE-AGE-MINUTES < ZERO                                  DT01080
012400         MOVE ZERO TO DTEAGE-AGE-MINUTES                           DT01090
012500     END-IF.                                                      DT01100
012600                                                                   DT01110
012700 200-CALC-DAY-AGE.                                                 DT01120
012800*    AGE, IN WHOLE DAYS, FROM DTEAGE-CREATE-DATE-TS (DATE PORTION) *DT01130
012900*    TO DTEAGE-RUN-DATE.  USED FOR BOTH KSNAP AND TSNAP STALENESS.*DT01140
013000     MOVE DTEAGE-CREATE-CCYY TO W-RUN-CCYY.                        DT01150
013100     MOVE DTEAGE-CREATE-MM   TO W-RUN-MM.                          DT01160
013200     MOVE DTEAGE-CREATE-DD   TO W-RUN-DD.                          DT01170
013300     MOVE W-RUN-DATE-WORK    TO W-CREATE-DATE-ONLY.                DT01180
013400     MOVE DTEAGE-RUN-DATE    TO W-RUN-DATE-WORK.                   DT01190
013500     COMPUTE W-RUN-DAYS =                                          DT01200
013600         FUNCTION INTEGER-OF-DATE (W-RUN-DATE-WORK).                DT01210
013700     COMPUTE W-CREATE-DAYS =                                       DT01220
013800         FUNCTION INTEGER-OF-DATE (W-CREATE-DATE-ONLY).             DT01230
013900     COMPUTE DTEAGE-AGE-DAYS = W-RUN-DAYS - W-CREATE-DAYS.          DT01240
014000     IF DTEAGE-AGE-DAYS < ZERO                                     DT01250
014100         MOVE ZERO TO DTEAGE-AGE-DAYS                              DT01260
014200     END-IF.                                                      DT01270
014300                                                                   DT01280
014400 300-CALC-AGE-BAND.                                                DT01290
014500*    CALLER HAS ALREADY LOADED DTEAGE-AGE-DAYS VIA 200 ABOVE --    *DT01300
014600*    THIS JUST BUCKETS IT, SAME AGE-DAYS INPUT BOTH TIMES.         *DT01310
014700     EVALUATE TRUE                                                 DT01320
014800         WHEN DTEAGE-AGE-DAYS <= 1                                 DT01330
014900             MOVE "LAST-24H  " TO DTEAGE-AGE-BAND-OUT              DT01340
015000         WHEN DTEAGE-AGE-DAYS <= 7                                 DT01350
015100             MOVE "LAST-WEEK " TO DTEAGE-AGE-BAND-OUT              DT01360
015200         WHEN DTEAGE-AGE-DAYS <= 30                                DT01370
015300             MOVE "LAST-MONTH" TO DTEAGE-AGE-BAND-OUT              DT01380
015400         WHEN OTHER                                               DT01390
015500             MOVE "OLDER     " TO DTEAGE-AGE-BAND-OUT              DT01400
015600     END-EVALUATE.                                                 DT01410
