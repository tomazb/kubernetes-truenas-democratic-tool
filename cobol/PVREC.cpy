000100******************************************************************  PV00010
000200*    PVREC  --  ORCHESTRATOR PERSISTENT VOLUME RECORD            *  PV00020
000300*    ONE ROW PER VOLUME ON THE PVFILE NIGHTLY EXTRACT            *  PV00030
000400*    BUSINESS WS BREAKOUT - FD RECORD ITSELF IS A PLAIN X(171)   *  PV00040
000500*                                                                *  PV00050
000600*    011595 JS   ORIGINAL LAYOUT                                 *  PV00060
000700*    060798 JS   ADDED PV-CLAIM-NS/PV-CLAIM-NAME FOR ORPHAN EDIT *  PV00070
000800******************************************************************  PV00080
000900  01  PV-RECORD.                                                    PV00090
001000      05  PV-NAME                 PIC X(30).                        PV00100
001100      05  PV-HANDLE               PIC X(30).                        PV00110
001200      05  PV-DRIVER               PIC X(30).                        PV00120
001300      05  PV-CAPACITY-KB          PIC 9(13).                         PV00130
001400      05  PV-PHASE                PIC X(10).                        PV00140
001500          88  PV-AVAILABLE            VALUE "AVAILABLE ".            PV00150
001600          88  PV-BOUND                VALUE "BOUND     ".            PV00160
001700          88  PV-RELEASED             VALUE "RELEASED  ".            PV00170
001800          88  PV-FAILED               VALUE "FAILED    ".            PV00180
001900      05  PV-CLAIM-NS             PIC X(20).                        PV00190
002000      05  PV-CLAIM-NAME           PIC X(30).                        PV00200
002100      05  PV-CREATED              PIC 9(8).                         PV00210
002200      05  FILLER                  PIC X(4).                         PV00220
