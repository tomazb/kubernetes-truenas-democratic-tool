000100******************************************************************  KS00010
000200*    KSNREC  --  ORCHESTRATOR VOLUME SNAPSHOT RECORD             *  KS00020
000300*    ONE ROW PER SNAPSHOT ON THE KSNAPFIL NIGHTLY EXTRACT        *  KS00030
000400*                                                                *  KS00040
000500*    022997 JS   ORIGINAL LAYOUT                                 *  KS00050
000600******************************************************************  KS00060
000700  01  KSNAP-RECORD.                                                 KS00070
000800      05  KSNAP-NAME              PIC X(30).                        KS00080
000900      05  KSNAP-NAMESPACE         PIC X(20).                        KS00090
001000      05  KSNAP-SOURCE-PVC        PIC X(30).                        KS00100
001100      05  KSNAP-CLASS             PIC X(20).                        KS00110
001200      05  KSNAP-READY             PIC X(1).                         KS00120
001300          88  KSNAP-IS-READY          VALUE "Y".                    KS00130
001400          88  KSNAP-NOT-READY         VALUE "N".                    KS00140
001500      05  KSNAP-CREATED-TS        PIC 9(14).                        KS00150
001600      05  FILLER                  PIC X(4).                         KS00160
